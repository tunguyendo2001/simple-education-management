000100*================================================================
000110* SCORE-REC-STRUCTURE.CBL
000120* SHOP COPY MEMBER - SCORE BOOK (SO DIEM) RECORD LAYOUT.
000130* PULLED IN BY SCORE-MAINT AND SCOREBOOK-RPT SO BOTH PROGRAMS
000140* AGREE ON ONE DEFINITION OF A SCORE RECORD.
000150*
000160* CHANGE LOG
000170*   14-FEB-89  WY   ORIGINAL LAYOUT PULLED OUT OF SCORE-MAINT
000180*                   SO SCOREBOOK-RPT COULD SHARE IT.
000190*   09-AUG-91  WY   WIDENED STUDENT-NAME/TEACHER-NAME TO X(40)
000200*                   TO MATCH REGISTRAR FORMS.
000210*   22-MAR-94  DS   ADDED SK-KEY-VIEW REDEFINES FOR THE TABLE
000220*                   SEARCH LOGIC IN SCORE-MAINT.
000230*   03-JAN-99  WY   Y2K - SK-YEAR WAS PIC 9(2), EXPANDED TO 9(4)
000240*                   SO 2000 SORTS AHEAD OF 1999.
000250*================================================================
000260  01  SCORE-RECORD.
000270      05  SK-STUDENT-ID           PIC 9(9).
000280      05  SK-TEACHER-ID           PIC 9(9).
000290      05  SK-CLASS-NAME           PIC X(20).
000300      05  SK-SUBJECT              PIC X(20).
000310      05  SK-SEMESTER             PIC 9(1).
000320      05  SK-YEAR                 PIC 9(4).
000330      05  SK-DDGTX-COUNT          PIC 9(2).
000340      05  SK-DDGTX-SCORES         PIC 9(2) OCCURS 20 TIMES.
000350      05  SK-DDGGK                PIC 9(2).
000360      05  SK-DDGCK                PIC 9(2).
000370      05  SK-TBM                  PIC 9(2)V9(1).
000380      05  SK-STUDENT-NAME         PIC X(40).
000390      05  SK-TEACHER-NAME         PIC X(40).
000400      05  SK-COMMENT              PIC X(60).
000410      05  FILLER                  PIC X(08).
000420*
000430*DS 940322 - KEY VIEW FOR THE TABLE-SEARCH LOGIC IN SCORE-MAINT
000440*AND SCOREBOOK-RPT.  THERE IS NO INDEXED ACCESS ON THIS FILE,
000450*SO A MATCH IS FOUND BY COMPARING THESE FIVE FIELDS IN STORAGE.
000460  01  SCORE-KEY-VIEW REDEFINES SCORE-RECORD.
000470      05  SKV-STUDENT-ID          PIC 9(9).
000480      05  SKV-TEACHER-ID          PIC 9(9).
000490      05  SKV-CLASS-NAME          PIC X(20).
000500      05  SKV-SUBJECT             PIC X(20).
000510      05  SKV-SEM-YEAR.
000520          10  SKV-SEMESTER        PIC 9(1).
000530          10  SKV-YEAR            PIC 9(4).
000540      05  FILLER                  PIC X(197).
