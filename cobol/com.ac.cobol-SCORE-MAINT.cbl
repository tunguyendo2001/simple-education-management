000100*================================================================
000110*COURSE: CST8283 BUSINESS PROGRAMMING - REGISTRAR'S OFFICE
000120*DESCRIPTION:
000130*THIS PROGRAM IS THE ON-LINE ENTRY SCREEN A HOMEROOM TEACHER USES
000140*TO ADD OR CHANGE A STUDENT'S REGULAR-TEST, MID-TERM AND FINAL
000150*SCORES FOR ONE CLASS/SUBJECT/SEMESTER.  IT WILL NOT ACCEPT A
000160*SCORE OUTSIDE A SEMESTER'S OPEN ENTRY WINDOW, AND IT WILL NOT
000170*ACCEPT A SCORE FROM A TEACHER WHO IS NOT ASSIGNED TO THE CLASS.
000180*================================================================
000190  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. SCORE-MAINT.
000210  AUTHOR. WEIXIN WANG.
000220  INSTALLATION. REGISTRAR'S OFFICE.
000230  DATE-WRITTEN. 02-DEC-1990.
000240  DATE-COMPILED. 06-DEC-1990.
000250  SECURITY. UNCLASSIFIED.
000260*================================================================
000270*CHANGE LOG
000280*   02-DEC-90  WW   ORIGINAL - GREW OUT OF THE OLD STUDENT-FILE     901202
000290*                   UPDATE SCREEN, NOW KEYED ON SCORE ROWS
000300*                   INSTEAD OF ONE ROW PER STUDENT.
000310*   30-MAY-91  WY   ADDED THE SCHEDULE-TABLE LOOKUP SO A SCORE      910530
000320*                   CANNOT BE KEYED AFTER THE SEMESTER CLOSES.
000340*                   REGISTRAR WANTED ONLY THE ASSIGNED TEACHER
000350*                   ENTERING SCORES.
000360*   09-AUG-93  ZY   RANGE-CHECKED DDGTX/DDGGK/DDGCK - SEVERAL       930809
000370*                   ROWS HAD BEEN KEYED WITH AN 11 BY MISTAKE.
000380*   03-JAN-99  WY   Y2K - SCORE-YEAR AND SCHEDULE-YEAR WIDENED TO   990103
000390*                   FOUR DIGITS, SAME AS THE COPY MEMBERS.
000400*   08-OCT-02  RF   THE WEIGHTED-AVERAGE FORMULA AND THE ACCESS     021008
000410*                   CHECK MOVED OUT TO THEIR OWN SHARED
000420*                   SUBPROGRAMS, CALLED SEPARATELY.
000430*================================================================
000440  ENVIRONMENT DIVISION.
000450  INPUT-OUTPUT SECTION.
000460  FILE-CONTROL.
000470      SELECT SCORES-IN       ASSIGN TO SCOREIN
000480          ORGANIZATION IS LINE SEQUENTIAL
000490          FILE STATUS IS WS-SCORES-IN-STATUS.
000500      SELECT SCORES-OUT      ASSIGN TO SCOREOUT
000510          ORGANIZATION IS LINE SEQUENTIAL
000520          FILE STATUS IS WS-SCORES-OUT-STATUS.
000530      SELECT SCHEDULES-IN    ASSIGN TO SCHDIN
000540          ORGANIZATION IS LINE SEQUENTIAL
000550          FILE STATUS IS WS-SCHD-IN-STATUS.
000560      SELECT TEACHER-ASGN-IN ASSIGN TO TASGNIN
000570          ORGANIZATION IS LINE SEQUENTIAL
000580          FILE STATUS IS WS-TASGN-IN-STATUS.
000590  CONFIGURATION SECTION.
000600  SPECIAL-NAMES.
000610      C01 IS TOP-OF-FORM.
000620*================================================================
000630  DATA DIVISION.
000640  FILE SECTION.
000650  FD  SCORES-IN.
000660  01  SCORE-REC-IN                PIC X(260).
000670  FD  SCORES-OUT.
000680  01  SCORE-REC-OUT               PIC X(260).
000690  FD  SCHEDULES-IN.
000700  01  SCHD-REC-IN                 PIC X(100).
000710  FD  TEACHER-ASGN-IN.
000720  01  TASGN-REC-IN                PIC X(108).
000730*================================================================
000740  WORKING-STORAGE SECTION.
000750  01  WS-FILE-STATUSES.
000760      05  WS-SCORES-IN-STATUS     PIC X(02).
000770      05  WS-SCORES-OUT-STATUS    PIC X(02).
000780      05  WS-SCHD-IN-STATUS       PIC X(02).
000790      05  WS-TASGN-IN-STATUS      PIC X(02).
000800      05  FILLER                  PIC X(02).
000810*WW 901202 - COPY MEMBERS GIVE US ONE WORK AREA PER RECORD TYPE,
000820*SHARED WITH SCOREBOOK-RPT, SCHED-LOCK, SCHED-MAINT AND
000830*ASSIGN-MAINT.
000840      COPY SCORE-REC-STRUCTURE.CBL.
000850      COPY SCHD-REC-STRUCTURE.CBL.
000860      COPY ASGN-REC-STRUCTURE.CBL.
000870*
000880*WY 910530 - THE SCORE TABLE HOLDS EVERY ROW OF SCORES-IN SO THE
000890*WHOLE FILE CAN BE SEARCHED AND REWRITTEN WITHOUT INDEXED ACCESS.
000900  01  WS-SCORE-TABLE.
000910      05  WS-SCORE-ENTRY OCCURS 300 TIMES INDEXED BY WS-SCORE-IDX.
000920          10  SCT-STUDENT-ID      PIC 9(9).
000930          10  SCT-TEACHER-ID      PIC 9(9).
000940          10  SCT-CLASS-NAME      PIC X(20).
000950          10  SCT-SUBJECT         PIC X(20).
000960          10  SCT-SEMESTER        PIC 9(1).
000970          10  SCT-YEAR            PIC 9(4).
000980          10  SCT-DDGTX-COUNT     PIC 9(2).
000990          10  SCT-DDGTX-SCORES    PIC 9(2) OCCURS 20 TIMES.
001000          10  SCT-DDGGK           PIC 9(2).
001010          10  SCT-DDGCK           PIC 9(2).
001020          10  SCT-TBM             PIC 9(2)V9(1).
001030          10  SCT-STUDENT-NAME    PIC X(40).
001040          10  SCT-TEACHER-NAME    PIC X(40).
001050          10  SCT-COMMENT         PIC X(60).
001060          10  FILLER              PIC X(08).
001070  01  WS-SCORE-COUNT               PIC 9(3) COMP VALUE ZERO.
001080*
001090  01  WS-SCHEDULE-TABLE.
001100      05  WS-SCHEDULE-ENTRY OCCURS 100 TIMES
001110              INDEXED BY WS-SCHD-IDX.
001120          10  SHT-SCHEDULE-NAME   PIC X(40).
001130          10  SHT-SEMESTER        PIC 9(1).
001140          10  SHT-YEAR            PIC 9(4).
001150          10  SHT-CLASS-NAME      PIC X(20).
001160          10  SHT-START-DATE      PIC 9(8).
001170          10  SHT-START-TIME      PIC 9(6).
001180          10  SHT-END-DATE        PIC 9(8).
001190          10  SHT-END-TIME        PIC 9(6).
001200          10  SHT-IS-ACTIVE       PIC 9(1).
001210          10  SHT-IS-LOCKED       PIC 9(1).
001220          10  FILLER              PIC X(05).
001230  01  WS-SCHEDULE-COUNT            PIC 9(3) COMP VALUE ZERO.
001240*
001250  01  WS-TASGN-TABLE.
001260      05  WS-TASGN-ENTRY OCCURS 200 TIMES INDEXED BY WS-TASGN-IDX.
001270          10  TAT-TEACHER-ID      PIC 9(9).
001280          10  TAT-CLASS-NAME      PIC X(20).
001290          10  TAT-SUBJECT         PIC X(20).
001300          10  TAT-ACADEMIC-YEAR   PIC 9(4).
001310          10  TAT-SEMESTER        PIC X(04).
001320          10  TAT-TEACHER-NAME    PIC X(40).
001330          10  TAT-IS-ACTIVE       PIC 9(1).
001340          10  FILLER              PIC X(10).
001350  01  WS-TASGN-COUNT               PIC 9(3) COMP VALUE ZERO.
001360*
001370*DS 920611 - HELP-DESK TRACE/NOW-STAMP WORK AREA, SAME SHAPE OF
001380*IDEA AS THE ONE BUILT INTO TBM-CALC AND ACCESS-CHK.
001390  01  WS-NOW-AREA.
001400      05  WS-NOW-DATE             PIC 9(8).
001410      05  WS-NOW-TIME             PIC 9(6).
001420      05  FILLER                  PIC X(04).
001430  01  WS-NOW-STAMP-VIEW REDEFINES WS-NOW-AREA.
001440      05  WS-NOW-STAMP            PIC 9(14).
001450      05  FILLER                  PIC X(04).
001460*
001470  01  WS-SWITCHES.
001480      05  WS-EOF-SCORES           PIC X(03) VALUE 'NO '.
001490          88  WS-EOF-SCORES-YES       VALUE 'YES'.
001500      05  WS-EOF-SCHD             PIC X(03) VALUE 'NO '.
001510          88  WS-EOF-SCHD-YES         VALUE 'YES'.
001520      05  WS-EOF-TASGN            PIC X(03) VALUE 'NO '.
001530          88  WS-EOF-TASGN-YES        VALUE 'YES'.
001540      05  WS-FOUND-SWITCH         PIC X(03) VALUE 'NO '.
001550          88  WS-FOUND-YES            VALUE 'YES'.
001560      05  WS-WINDOW-OK-SWITCH     PIC X(03) VALUE 'NO '.
001570          88  WS-WINDOW-OK-YES        VALUE 'YES'.
001580      05  WS-ACCESS-OK-SWITCH     PIC X(01) VALUE 'N'.
001590          88  WS-ACCESS-OK-YES        VALUE 'Y'.
001600      05  WS-RANGE-OK-SWITCH      PIC X(03) VALUE 'YES'.
001610          88  WS-RANGE-BAD            VALUE 'NO '.
001620      05  WS-CHOICE               PIC X(01).
001630      05  FILLER                  PIC X(01).
001640*
001650  01  WS-DATA-FROM-SCREEN.
001660      05  WSI-TEACHER-ID          PIC 9(9).
001670      05  WSI-STUDENT-ID          PIC 9(9).
001680      05  WSI-STUDENT-NAME        PIC X(40).
001690      05  WSI-TEACHER-NAME        PIC X(40).
001700      05  WSI-CLASS-NAME          PIC X(20).
001710      05  WSI-SUBJECT             PIC X(20).
001720      05  WSI-SEMESTER            PIC 9(1).
001730      05  WSI-YEAR                PIC 9(4).
001740      05  WSI-DDGTX-COUNT         PIC 9(2).
001750      05  WSI-DDGTX-SCORES        PIC 9(2) OCCURS 20 TIMES.
001760      05  WSI-DDGGK               PIC 9(2).
001770      05  WSI-DDGCK               PIC 9(2).
001780      05  WSI-COMMENT             PIC X(60).
001790      05  WSI-TBM                 PIC 9(2)V9(1).
001800      05  FILLER                  PIC X(05).
001810*
001820*RF 050314 - WS-TX-SUB/WS-TX-SUM ARE A LOOP SUBSCRIPT AND A
001830*RUNNING TOTAL, NOT PART OF ANY LARGER RECORD - STANDALONE 77-
001840*LEVELS, THE SHOP'S USUAL HOME FOR THAT KIND OF FIELD.
001850  77  WS-TX-SUB                   PIC 9(2) COMP.
001860  77  WS-TX-SUM                   PIC 9(4) COMP.
001870*
001880  01  WS-LINKAGE-WORK.
001890      05  WS-LK-AVG-TX            PIC 9(2)V9(1).
001900      05  WS-LK-ASSIGN-SEM        PIC X(04).
001910      05  WS-LK-ASSIGN-ACTIVE     PIC 9(1).
001920      05  FILLER                  PIC X(04).
001930*
001940  SCREEN SECTION.
001950  01  SCORE-ENTRY-SCREEN.
001960      05  VALUE 'SCORE ENTRY SCREEN' LINE 4 COLUMN 16.
001970      05  VALUE 'TEACHER ID: ' LINE 6 COLUMN 8.
001980      05  PIC 9(9) LINE 6 COLUMN 22 TO WSI-TEACHER-ID.
001990      05  VALUE 'CLASS NAME: ' LINE 7 COLUMN 8.
002000      05  PIC X(20) LINE 7 COLUMN 22 TO WSI-CLASS-NAME.
002010      05  VALUE 'SUBJECT: ' LINE 8 COLUMN 8.
002020      05  PIC X(20) LINE 8 COLUMN 22 TO WSI-SUBJECT.
002030      05  VALUE 'SEMESTER (1/2): ' LINE 9 COLUMN 8.
002040      05  PIC 9(1) LINE 9 COLUMN 22 TO WSI-SEMESTER.
002050      05  VALUE 'SCHOOL YEAR: ' LINE 10 COLUMN 8.
002060      05  PIC 9(4) LINE 10 COLUMN 22 TO WSI-YEAR.
002070      05  VALUE 'STUDENT ID: ' LINE 11 COLUMN 8.
002080      05  PIC 9(9) LINE 11 COLUMN 22 TO WSI-STUDENT-ID.
002090      05  VALUE 'STUDENT NAME: ' LINE 12 COLUMN 8.
002100      05  PIC X(40) LINE 12 COLUMN 22 TO WSI-STUDENT-NAME.
002110      05  VALUE 'MID-TERM (DDGGK): ' LINE 13 COLUMN 8.
002120      05  PIC 9(2) LINE 13 COLUMN 28 TO WSI-DDGGK.
002130      05  VALUE 'FINAL (DDGCK): ' LINE 14 COLUMN 8.
002140      05  PIC 9(2) LINE 14 COLUMN 28 TO WSI-DDGCK.
002150      05  VALUE 'REGULAR TESTS, HOW MANY: ' LINE 15 COLUMN 8.
002160      05  PIC 9(2) LINE 15 COLUMN 34 TO WSI-DDGTX-COUNT.
002170  01  MORE-SCORES-SCREEN.
002180      05  VALUE 'ANOTHER SCORE TO ENTER? (Y/N) ' LINE 20 COLUMN 8.
002190      05  PIC X(1) LINE 20 COLUMN 40 TO WS-CHOICE.
002200  01  WINDOW-CLOSED-SCREEN.
002210      05  VALUE 'ENTRY WINDOW IS NOT OPEN FOR THAT CLASS.'
002220          BLANK SCREEN LINE 20 COLUMN 8.
002230  01  ACCESS-DENIED-SCREEN.
002240      05  VALUE 'TEACHER IS NOT ASSIGNED TO THAT CLASS.'
002250          BLANK SCREEN LINE 20 COLUMN 8.
002260  01  RANGE-ERROR-SCREEN.
002270      05  VALUE 'A SCORE OUTSIDE 0-10 WAS REJECTED.'
002280          BLANK SCREEN LINE 20 COLUMN 8.
002290  01  SCORE-SAVED-SCREEN.
002300      05  VALUE 'SCORE SAVED.' BLANK SCREEN LINE 20 COLUMN 8.
002310  01  CLEAR-SCREEN.
002320      05  BLANK SCREEN.
002330*================================================================
002340  PROCEDURE DIVISION.
002350*WW 901202 - ONE INTERACTIVE PASS: LOAD THE THREE REFERENCE
002370*REWRITE THE FILE.
002380  100-MAINTAIN-SCORES-RTN.
002390      PERFORM 200-INITIALIZE-RTN.
002400      PERFORM 201-PROCESS-ENTRY-RTN UNTIL WS-CHOICE = 'N'.
002410      PERFORM 202-TERMINATE-RTN.
002420      STOP RUN.
002430*
002440  200-INITIALIZE-RTN.
002450      PERFORM 301-OPEN-FILES-RTN.
002460      PERFORM 310-LOAD-SCORE-TABLE-RTN
002470          VARYING WS-SCORE-IDX FROM 1 BY 1
002480          UNTIL WS-EOF-SCORES-YES.
002490      PERFORM 311-LOAD-SCHEDULE-TABLE-RTN
002500          VARYING WS-SCHD-IDX FROM 1 BY 1
002510          UNTIL WS-EOF-SCHD-YES.
002520      PERFORM 312-LOAD-TASGN-TABLE-RTN
002530          VARYING WS-TASGN-IDX FROM 1 BY 1
002540          UNTIL WS-EOF-TASGN-YES.
002550      PERFORM 313-READ-USER-CHOICE-RTN.
002560*
002570  201-PROCESS-ENTRY-RTN.
002580      PERFORM 314-ACCEPT-SCORE-ENTRY-RTN.
002590      PERFORM 402-SEARCH-SCHEDULE-RTN.
002600      PERFORM 303-CHECK-ENTRY-WINDOW-RTN.
002610      IF WS-WINDOW-OK-YES
002620          PERFORM 403-SEARCH-TASGN-RTN
002630          PERFORM 305-CHECK-ACCESS-RTN
002640          IF WS-ACCESS-OK-YES
002650              PERFORM 306-VALIDATE-SCORE-RANGE-RTN
002660              IF NOT WS-RANGE-BAD
002670                  PERFORM 304-RECOMPUTE-TBM-RTN
002680                  PERFORM 404-SEARCH-SCORE-RTN
002690                  PERFORM 307-FIND-OR-ADD-SCORE-RTN
002700                  DISPLAY SCORE-SAVED-SCREEN
002710              ELSE
002720                  DISPLAY RANGE-ERROR-SCREEN
002730              END-IF
002740          ELSE
002750              DISPLAY ACCESS-DENIED-SCREEN
002760          END-IF
002770      ELSE
002780          DISPLAY WINDOW-CLOSED-SCREEN
002790      END-IF.
002800      PERFORM 313-READ-USER-CHOICE-RTN.
002810*
002820  202-TERMINATE-RTN.
002830      PERFORM 320-REWRITE-SCORE-TABLE-RTN
002840          VARYING WS-SCORE-IDX FROM 1 BY 1
002850          UNTIL WS-SCORE-IDX > WS-SCORE-COUNT.
002860      PERFORM 321-CLOSE-FILES-RTN.
002870*
002880  301-OPEN-FILES-RTN.
002890      OPEN INPUT  SCORES-IN SCHEDULES-IN TEACHER-ASGN-IN
002900           OUTPUT SCORES-OUT.
002910*
002920  310-LOAD-SCORE-TABLE-RTN.
002930      READ SCORES-IN INTO WS-SCORE-ENTRY(WS-SCORE-IDX)
002940          AT END MOVE 'YES' TO WS-EOF-SCORES
002950          NOT AT END ADD 1 TO WS-SCORE-COUNT
002960      END-READ.
002970*
002980  311-LOAD-SCHEDULE-TABLE-RTN.
002990      READ SCHEDULES-IN INTO WS-SCHEDULE-ENTRY(WS-SCHD-IDX)
003000          AT END MOVE 'YES' TO WS-EOF-SCHD
003010          NOT AT END ADD 1 TO WS-SCHEDULE-COUNT
003020      END-READ.
003030*
003040  312-LOAD-TASGN-TABLE-RTN.
003050      READ TEACHER-ASGN-IN INTO WS-TASGN-ENTRY(WS-TASGN-IDX)
003060          AT END MOVE 'YES' TO WS-EOF-TASGN
003070          NOT AT END ADD 1 TO WS-TASGN-COUNT
003080      END-READ.
003090*
003100  313-READ-USER-CHOICE-RTN.
003110      DISPLAY MORE-SCORES-SCREEN.
003120      ACCEPT  MORE-SCORES-SCREEN.
003130*
003140  314-ACCEPT-SCORE-ENTRY-RTN.
003150      DISPLAY SCORE-ENTRY-SCREEN.
003160      ACCEPT  SCORE-ENTRY-SCREEN.
003170*
003180*WY 910530 - ENTRY IS OPEN ONLY WHEN THE SCHEDULE IS ACTIVE,
003190*NOT LOCKED, AND THE CURRENT MOMENT FALLS INSIDE ITS START/END
003200*WINDOW.
003210  303-CHECK-ENTRY-WINDOW-RTN.
003220      MOVE 'NO ' TO WS-WINDOW-OK-SWITCH.
003230      ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
003240      ACCEPT WS-NOW-TIME FROM TIME.
003250      IF WS-FOUND-YES
003260          IF SHT-IS-ACTIVE(WS-SCHD-IDX) = 1 AND
003270                  SHT-IS-LOCKED(WS-SCHD-IDX) = 0
003280              PERFORM 330-COMPARE-WINDOW-STAMPS-RTN
003290          END-IF
003300      END-IF.
003310*
003320  330-COMPARE-WINDOW-STAMPS-RTN.
003330      COMPUTE WS-NOW-STAMP =
003340          WS-NOW-DATE * 1000000 + WS-NOW-TIME.
003350      IF WS-NOW-STAMP NOT <
003360              (SHT-START-DATE(WS-SCHD-IDX) * 1000000 +
003370               SHT-START-TIME(WS-SCHD-IDX))
003380          IF WS-NOW-STAMP NOT >
003390                  (SHT-END-DATE(WS-SCHD-IDX) * 1000000 +
003400                   SHT-END-TIME(WS-SCHD-IDX))
003410              MOVE 'YES' TO WS-WINDOW-OK-SWITCH
003420          END-IF
003430      END-IF.
003440*
003450*RF 021008 - CALL THE SHARED SUBPROGRAM SO SCORE-MAINT AND
003460*SCOREBOOK-RPT NEVER DISAGREE ON THE WEIGHTED-AVERAGE FORMULA.
003470  304-RECOMPUTE-TBM-RTN.
003480      MOVE ZERO TO WS-TX-SUM.
003490      PERFORM 340-SUM-TX-SCORES-RTN
003500          VARYING WS-TX-SUB FROM 1 BY 1
003510          UNTIL WS-TX-SUB > WSI-DDGTX-COUNT.
003520      IF WSI-DDGTX-COUNT > 0
003530*RF 021008 - AVG-TX FEEDS TBM-CALC UNROUNDED, PER THE REGISTRAR -
003540*ONLY THE DISPLAY COPY OVER IN SCOREBOOK-RPT GETS ROUNDED.
003550          COMPUTE WS-LK-AVG-TX =
003560              WS-TX-SUM / WSI-DDGTX-COUNT
003570      ELSE
003580          MOVE ZERO TO WS-LK-AVG-TX
003590      END-IF.
003600      CALL 'TBM-CALC' USING WS-LK-AVG-TX WSI-DDGGK WSI-DDGCK
003610          WSI-TBM.
003620*
003630  340-SUM-TX-SCORES-RTN.
003640      ADD WSI-DDGTX-SCORES(WS-TX-SUB) TO WS-TX-SUM.
003650*
003660*DS 920611 - A TEACHER MAY ONLY KEY A SCORE FOR A CLASS THEY
003670*ARE ACTIVELY ASSIGNED TO, FOR THIS SEMESTER OR 'BOTH'.
003680  305-CHECK-ACCESS-RTN.
003690      MOVE 'N' TO WS-ACCESS-OK-SWITCH.
003700      IF WSI-TEACHER-ID NOT = TAT-TEACHER-ID(WS-TASGN-IDX)
003710          MOVE 'NO ' TO WS-FOUND-SWITCH
003720      END-IF.
003730      MOVE TAT-SEMESTER(WS-TASGN-IDX) TO WS-LK-ASSIGN-SEM.
003740      MOVE TAT-IS-ACTIVE(WS-TASGN-IDX) TO WS-LK-ASSIGN-ACTIVE.
003750      CALL 'ACCESS-CHK' USING WSI-SEMESTER WS-FOUND-SWITCH
003760          WS-LK-ASSIGN-SEM WS-LK-ASSIGN-ACTIVE
003770          WS-ACCESS-OK-SWITCH.
003780*
003790*ZY 930809 - EVERY SCORE KEYED MUST FALL BETWEEN 0 AND 10.
003800  306-VALIDATE-SCORE-RANGE-RTN.
003810      MOVE 'YES' TO WS-RANGE-OK-SWITCH.
003820      IF WSI-DDGGK > 10 OR WSI-DDGCK > 10
003830          MOVE 'NO ' TO WS-RANGE-OK-SWITCH
003840      END-IF.
003850      PERFORM 350-VALIDATE-TX-RANGE-RTN
003860          VARYING WS-TX-SUB FROM 1 BY 1
003870          UNTIL WS-TX-SUB > WSI-DDGTX-COUNT.
003880*
003890  350-VALIDATE-TX-RANGE-RTN.
003900      IF WSI-DDGTX-SCORES(WS-TX-SUB) > 10
003910          MOVE 'NO ' TO WS-RANGE-OK-SWITCH
003920      END-IF.
003930*
003940*WW 901202 - FIND THE STUDENT'S ROW FOR THIS CLASS/SUBJECT/
003950*SEMESTER/YEAR; IF IT IS NOT ALREADY ON FILE, ADD A NEW ROW AT
003960*THE END.
003970  307-FIND-OR-ADD-SCORE-RTN.
003980      IF NOT WS-FOUND-YES
003990          ADD 1 TO WS-SCORE-COUNT
004000          MOVE WS-SCORE-COUNT TO WS-SCORE-IDX
004010      END-IF.
004020      MOVE WSI-STUDENT-ID   TO SCT-STUDENT-ID(WS-SCORE-IDX).
004030      MOVE WSI-TEACHER-ID   TO SCT-TEACHER-ID(WS-SCORE-IDX).
004040      MOVE WSI-CLASS-NAME   TO SCT-CLASS-NAME(WS-SCORE-IDX).
004050      MOVE WSI-SUBJECT      TO SCT-SUBJECT(WS-SCORE-IDX).
004060      MOVE WSI-SEMESTER     TO SCT-SEMESTER(WS-SCORE-IDX).
004070      MOVE WSI-YEAR         TO SCT-YEAR(WS-SCORE-IDX).
004080      MOVE WSI-DDGTX-COUNT  TO SCT-DDGTX-COUNT(WS-SCORE-IDX).
004090      MOVE WSI-DDGGK        TO SCT-DDGGK(WS-SCORE-IDX).
004100      MOVE WSI-DDGCK        TO SCT-DDGCK(WS-SCORE-IDX).
004110      MOVE WSI-TBM          TO SCT-TBM(WS-SCORE-IDX).
004120      MOVE WSI-STUDENT-NAME TO SCT-STUDENT-NAME(WS-SCORE-IDX).
004130      MOVE WSI-TEACHER-NAME TO SCT-TEACHER-NAME(WS-SCORE-IDX).
004140      MOVE WSI-COMMENT      TO SCT-COMMENT(WS-SCORE-IDX).
004150*
004160  320-REWRITE-SCORE-TABLE-RTN.
004170      WRITE SCORE-REC-OUT FROM WS-SCORE-ENTRY(WS-SCORE-IDX).
004180*
004190  321-CLOSE-FILES-RTN.
004200      DISPLAY CLEAR-SCREEN.
004210      CLOSE SCORES-IN SCORES-OUT SCHEDULES-IN TEACHER-ASGN-IN.
004220*
004230*WY 910530 - LINEAR SEARCH OVER THE SCHEDULE TABLE LOADED AT
004240*START-UP, SAME TABLE-SEARCH SHAPE USED THROUGHOUT THIS SYSTEM.
004250  402-SEARCH-SCHEDULE-RTN.
004260      MOVE 'NO ' TO WS-FOUND-SWITCH.
004270      PERFORM 420-SEARCH-SCHEDULE-STEP-RTN
004280          VARYING WS-SCHD-IDX FROM 1 BY 1
004290          UNTIL WS-SCHD-IDX > WS-SCHEDULE-COUNT OR WS-FOUND-YES.
004300*
004310  420-SEARCH-SCHEDULE-STEP-RTN.
004320      IF SHT-CLASS-NAME(WS-SCHD-IDX) = WSI-CLASS-NAME AND
004330              SHT-SEMESTER(WS-SCHD-IDX) = WSI-SEMESTER AND
004340              SHT-YEAR(WS-SCHD-IDX) = WSI-YEAR
004350          MOVE 'YES' TO WS-FOUND-SWITCH
004360      END-IF.
004370*
004380  403-SEARCH-TASGN-RTN.
004390      MOVE 'NO ' TO WS-FOUND-SWITCH.
004400      PERFORM 430-SEARCH-TASGN-STEP-RTN
004410          VARYING WS-TASGN-IDX FROM 1 BY 1
004420          UNTIL WS-TASGN-IDX > WS-TASGN-COUNT OR WS-FOUND-YES.
004430*
004440  430-SEARCH-TASGN-STEP-RTN.
004450      IF TAT-TEACHER-ID(WS-TASGN-IDX) = WSI-TEACHER-ID AND
004460              TAT-CLASS-NAME(WS-TASGN-IDX) = WSI-CLASS-NAME AND
004470              TAT-ACADEMIC-YEAR(WS-TASGN-IDX) = WSI-YEAR
004480          MOVE 'YES' TO WS-FOUND-SWITCH
004490      END-IF.
004500*
004510  404-SEARCH-SCORE-RTN.
004520      MOVE 'NO ' TO WS-FOUND-SWITCH.
004530      PERFORM 440-SEARCH-SCORE-STEP-RTN
004540          VARYING WS-SCORE-IDX FROM 1 BY 1
004550          UNTIL WS-SCORE-IDX > WS-SCORE-COUNT OR WS-FOUND-YES.
004560*
004570  440-SEARCH-SCORE-STEP-RTN.
004580      IF SCT-STUDENT-ID(WS-SCORE-IDX) = WSI-STUDENT-ID AND
004590              SCT-CLASS-NAME(WS-SCORE-IDX) = WSI-CLASS-NAME AND
004600              SCT-SUBJECT(WS-SCORE-IDX) = WSI-SUBJECT AND
004610              SCT-SEMESTER(WS-SCORE-IDX) = WSI-SEMESTER AND
004620              SCT-YEAR(WS-SCORE-IDX) = WSI-YEAR
004630          MOVE 'YES' TO WS-FOUND-SWITCH
004640      END-IF.
004650*
004660  END PROGRAM SCORE-MAINT.
