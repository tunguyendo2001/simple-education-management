000100*================================================================
000110*COURSE: CST8283 BUSINESS PROGRAMMING - REGISTRAR'S OFFICE
000120*DESCRIPTION:
000130*THIS PROGRAM READS THE SORTED SCORE FILE, ONE CLASS AT A TIME,
000140*AND PRODUCES THE PRINTED SCORE-BOOK (SO DIEM) FOR EACH CLASS -
000150*ONE LINE PER STUDENT CARRYING BOTH SEMESTERS' FIGURES, NHAN
000160*XET COMMENTS, AND THE STUDENT'S YEARLY AVERAGE SIDE BY SIDE.
000170*================================================================
000180  IDENTIFICATION DIVISION.
000190  PROGRAM-ID. SCOREBOOK-RPT.
000200  AUTHOR. WEI YU.
000210  INSTALLATION. REGISTRAR'S OFFICE.
000220  DATE-WRITTEN. 03-DEC-1986.
000230  DATE-COMPILED. 05-DEC-1986.
000240  SECURITY. UNCLASSIFIED.
000250*================================================================
000260*CHANGE LOG
000270*   03-DEC-86  WY   ORIGINAL - ONE LINE PER STUDENT, CLASS          861203
000280*                   AVERAGE AT THE CLASS BREAK.
000290*   19-JUN-88  WY   CHANGED TO READ SORTED INPUT SO A CLASS         880619
000300*                   BREAK COULD RESET THE LINE COUNT TO ONE.
000310*   14-FEB-89  WY   ADDED THE SEMESTER-PAIRING LOGIC SO A           890214
000320*                   STUDENT'S TWO SEMESTER ROWS PRINT TOGETHER
000330*                   WITH ONE YEARLY AVERAGE LINE.
000340*   11-JUN-92  DS   TEACHER-NAME FALLBACK ADDED - AN EMPTY          920611
000350*                   NAME ON THE INPUT NO LONGER LEAVES THE
000360*                   HEADER BLANK.
000370*   03-JAN-99  WY   Y2K - CLASS-YEAR PRINTS FOUR DIGITS NOW.        990103
000380*   08-OCT-02  RF   BLANK-VS-ZERO FIX - A SEMESTER WITH NO          021008
000390*                   TBM YET NO LONGER PULLS THE YEARLY
000400*                   AVERAGE DOWN TO ZERO.
000410*================================================================
000420  ENVIRONMENT DIVISION.
000430  INPUT-OUTPUT SECTION.
000440  FILE-CONTROL.
000450      SELECT SCORES-IN  ASSIGN TO SCOREIN
000460          ORGANIZATION IS LINE SEQUENTIAL
000470          FILE STATUS IS WS-SCORES-IN-STATUS.
000480      SELECT REPORT-OUT ASSIGN TO RPTOUT
000490          ORGANIZATION IS LINE SEQUENTIAL
000500          FILE STATUS IS WS-RPT-OUT-STATUS.
000510  CONFIGURATION SECTION.
000520  SPECIAL-NAMES.
000530      C01 IS TOP-OF-FORM.
000540*================================================================
000550  DATA DIVISION.
000560  FILE SECTION.
000570  FD  SCORES-IN.
000580  01  SCORE-REC-IN                PIC X(260).
000590  FD  REPORT-OUT.
000600  01  REPORT-LINE-OUT             PIC X(132).
000610*================================================================
000620  WORKING-STORAGE SECTION.
000630  01  WS-FILE-STATUSES.
000640      05  WS-SCORES-IN-STATUS     PIC X(02).
000650      05  WS-RPT-OUT-STATUS       PIC X(02).
000660      05  FILLER                  PIC X(04).
000670      COPY SCORE-REC-STRUCTURE.CBL.
000680*
000690*WY 861203 - ONE TABLE ENTRY PER STUDENT IN THE CLASS CURRENTLY
000700*BEING PRINTED, HOLDING BOTH SEMESTERS SO THEY CAN BE PAIRED.
000710  01  WS-SHEET-TABLE.
000720      05  WS-SHEET-ENTRY OCCURS 60 TIMES INDEXED BY WS-SHT-IDX.
000730          10  SSH-STUDENT-ID       PIC 9(9).
000740          10  SSH-STUDENT-NAME     PIC X(40).
000750          10  SSH-SEM1-SEEN        PIC 9(1).
000760          10  SSH-SEM1-AVG-TX      PIC 9(2)V9(1).
000770          10  SSH-SEM1-DDGGK       PIC 9(2).
000780          10  SSH-SEM1-DDGCK       PIC 9(2).
000790          10  SSH-SEM1-TBM         PIC 9(2)V9(1).
000800          10  SSH-SEM1-COMMENT     PIC X(60).
000810          10  SSH-SEM2-SEEN        PIC 9(1).
000820          10  SSH-SEM2-AVG-TX      PIC 9(2)V9(1).
000830          10  SSH-SEM2-DDGGK       PIC 9(2).
000840          10  SSH-SEM2-DDGCK       PIC 9(2).
000850          10  SSH-SEM2-TBM         PIC 9(2)V9(1).
000860          10  SSH-SEM2-COMMENT     PIC X(60).
000870          10  FILLER               PIC X(08).
000880  01  WS-SHEET-COUNT               PIC 9(2) COMP VALUE ZERO.
000890*
000900*RF 050314 - WS-TX-SUB/WS-TX-SUM PULLED OUT TO STANDALONE 77-
000910*LEVELS, THE SHOP'S USUAL HOME FOR A LOOP SUBSCRIPT OR RUNNING
000920*TOTAL THAT IS NOT PART OF ANY LARGER RECORD.
000930  01  WS-AVG-TX-RESULT.
000940      05  WS-AVG-TX               PIC 9(2)V9(1).
000950      05  FILLER                  PIC X(04).
000960  77  WS-TX-SUB                   PIC 9(2) COMP.
000970  77  WS-TX-SUM                   PIC 9(4) COMP.
000980*
000990  01  WS-YEARLY-WORK.
001000      05  WS-YEARLY-AVG           PIC 9(2)V9(1).
001010*
001020  01  WS-PAGE-AND-LINE.
001030      05  WS-LINE-NUMBER          PIC 9(3) COMP VALUE ZERO.
001040      05  WS-CLASS-SS-COUNT       PIC 9(3) COMP VALUE ZERO.
001050  01  WS-LINE-NUMBER-EDIT-VIEW REDEFINES WS-PAGE-AND-LINE.
001060      05  WS-LINE-NUMBER-EDIT     PIC ZZ9.
001070      05  FILLER                  PIC X(03).
001080*
001090  01  WS-BREAK-FIELDS.
001100      05  WS-PRIOR-CLASS-NAME     PIC X(20) VALUE SPACES.
001110      05  WS-PRIOR-SUBJECT        PIC X(20) VALUE SPACES.
001120      05  WS-PRIOR-YEAR           PIC 9(4)  VALUE ZERO.
001130*DS 920611 - ONE-FIELD VIEW OF THE BREAK KEY FOR A QUICK COMPARE.
001140  01  WS-PRIOR-KEY-VIEW REDEFINES WS-BREAK-FIELDS.
001150      05  WS-PRIOR-KEY            PIC X(44).
001160*
001170*DS 920611 - THE CLASS HEADING NAMES THE FIRST NON-BLANK TEACHER
001180*SEEN ON ANY SCORE ROW IN THE GROUP, CAPTURED AS EACH ROW COMES
001190*IN SO THE BREAK LOGIC IS NOT READING THE LOOK-AHEAD RECORD.
001200  01  WS-CLASS-TEACHER-HOLDER.
001210      05  WS-CLASS-TEACHER-NAME   PIC X(40) VALUE SPACES.
001220      05  FILLER                  PIC X(04).
001230*
001240  01  WS-COUNTERS.
001250      05  RECORDS-IN-COUNTER-WS   PIC 9(5) COMP VALUE ZERO.
001260      05  RECORDS-OUT-COUNTER-WS  PIC 9(5) COMP VALUE ZERO.
001270*
001280  01  WS-SWITCHES.
001290      05  EOF-FLAG                PIC X(03) VALUE 'NO '.
001300          88  EOF-YES                 VALUE 'YES'.
001310      05  WS-FIRST-GROUP-SWITCH   PIC X(03) VALUE 'YES'.
001320          88  WS-FIRST-GROUP          VALUE 'YES'.
001330      05  WS-FOUND-SWITCH         PIC X(03) VALUE 'NO '.
001340          88  WS-FOUND-YES            VALUE 'YES'.
001350*
001360  01  AUDIT-TRAILERS-WS.
001370      05  FILLER                  PIC X(06) VALUE 'READ: '.
001380      05  RECORDS-IN-EDIT-WS      PIC ZZZZ9.
001390      05  FILLER                  PIC X(10) VALUE ' WRITTEN: '.
001400      05  RECORDS-OUT-EDIT-WS     PIC ZZZZ9.
001410      05  FILLER                  PIC X(06) VALUE SPACES.
001420      05  FILLER                  PIC X(14) VALUE 'AUTHOR:WEI YU'.
001430*
001440  01  PAGE-HEADER-WS.
001450      05  FILLER PIC X(22) VALUE 'SCHOOL SCORE-BOOK (SO DIEM)'.
001460*RF 050314 - SUBJECT IS FIXED FOR THIS SHEET, NOT TAKEN OFF THE
001470*SCORE RECORD - SO-DIEM RUNS FOR TIN HOC (COMPUTING) ONLY.
001480  01  SHEET-HEADER-WS.
001490      05  FILLER        PIC X(06) VALUE 'CLASS:'.
001500      05  SHH-CLASS-OUT PIC X(20).
001510      05  FILLER        PIC X(09) VALUE ' SUBJECT:'.
001520      05  SHH-SUBJ-OUT  PIC X(20).
001530      05  FILLER        PIC X(06) VALUE ' YEAR:'.
001540      05  SHH-YEAR-OUT  PIC 9(4).
001550      05  FILLER        PIC X(05) VALUE ' SS: '.
001560      05  SHH-SS-OUT    PIC ZZ9.
001570      05  FILLER        PIC X(09) VALUE ' TEACHER:'.
001580      05  SHH-TEACH-OUT PIC X(40).
001590*RF 050314 - BANNER LINE NAMING EACH SEMESTER'S COLUMN GROUP,
001600*PRINTED BETWEEN THE CLASS HEADING AND THE COLUMN HEADINGS.
001610  01  SEMESTER-BANNER-WS.
001620      05  FILLER PIC X(29) VALUE SPACES.
001630      05  FILLER PIC X(43) VALUE 'HOC KY I'.
001640      05  FILLER PIC X(43) VALUE 'HOC KY II'.
001650      05  FILLER PIC X(07) VALUE SPACES.
001660*WY 890214 - ONE ROW PER STUDENT, BOTH SEMESTERS SIDE BY SIDE,
001670*EACH SEMESTER CARRYING ITS OWN NHAN XET (COMMENT) COLUMN.
001680  01  COLUMN-HEADER-WS.
001690      05  FILLER PIC X(05) VALUE 'TT   '.
001700      05  FILLER PIC X(24) VALUE 'HO VA TEN HOC SINH'.
001710      05  FILLER PIC X(06) VALUE 'DDGTX '.
001720      05  FILLER PIC X(06) VALUE 'DDGGK '.
001730      05  FILLER PIC X(06) VALUE 'DDGCK '.
001740      05  FILLER PIC X(08) VALUE 'TBM HK1 '.
001750      05  FILLER PIC X(17) VALUE 'NHAN XET HK1'.
001760      05  FILLER PIC X(06) VALUE 'DDGTX '.
001770      05  FILLER PIC X(06) VALUE 'DDGGK '.
001780      05  FILLER PIC X(06) VALUE 'DDGCK '.
001790      05  FILLER PIC X(08) VALUE 'TBM HK2 '.
001800      05  FILLER PIC X(17) VALUE 'NHAN XET HK2'.
001810      05  FILLER PIC X(07) VALUE 'TBM CN'.
001820  01  DETAIL-LINE-WS.
001830      05  DL-LINE-NO          PIC ZZ9.
001840      05  FILLER              PIC X(02) VALUE SPACES.
001850      05  DL-STUDENT-NAME     PIC X(22).
001860      05  FILLER              PIC X(02) VALUE SPACES.
001870      05  DL-SEM1-AVG-TX      PIC Z9.9.
001880      05  FILLER              PIC X(02) VALUE SPACES.
001890      05  DL-SEM1-DDGGK       PIC Z9.
001900      05  FILLER              PIC X(04) VALUE SPACES.
001910      05  DL-SEM1-DDGCK       PIC Z9.
001920      05  FILLER              PIC X(04) VALUE SPACES.
001930      05  DL-SEM1-TBM         PIC Z9.9.
001940      05  FILLER              PIC X(04) VALUE SPACES.
001950      05  DL-SEM1-COMMENT     PIC X(15).
001960      05  FILLER              PIC X(02) VALUE SPACES.
001970      05  DL-SEM2-AVG-TX      PIC Z9.9.
001980      05  FILLER              PIC X(02) VALUE SPACES.
001990      05  DL-SEM2-DDGGK       PIC Z9.
002000      05  FILLER              PIC X(04) VALUE SPACES.
002010      05  DL-SEM2-DDGCK       PIC Z9.
002020      05  FILLER              PIC X(04) VALUE SPACES.
002030      05  DL-SEM2-TBM         PIC Z9.9.
002040      05  FILLER              PIC X(04) VALUE SPACES.
002050      05  DL-SEM2-COMMENT     PIC X(15).
002060      05  FILLER              PIC X(02) VALUE SPACES.
002070      05  DL-YEARLY-AVG       PIC Z9.9.
002080      05  FILLER              PIC X(03) VALUE SPACES.
002090*================================================================
002100  PROCEDURE DIVISION.
002110  100-CREATE-SCOREBOOK-RTN.
002120      PERFORM 201-INITIATE-RTN.
002130      PERFORM 202-PROCESS-SCORE-RTN UNTIL EOF-YES.
002140      PERFORM 203-TERMINATE-RTN.
002150      STOP RUN.
002160*
002170  201-INITIATE-RTN.
002180      PERFORM 301-OPEN-FILES-RTN.
002190      WRITE REPORT-LINE-OUT FROM PAGE-HEADER-WS.
002200      PERFORM 304-READ-SCORE-RTN.
002210*
002220*WY 880619 - A CLASS BREAK HAPPENS WHENEVER CLASS/SUBJECT/YEAR
002230*CHANGES FROM THE PRIOR RECORD; THE SHEET TABLE IS FLUSHED FIRST.
002240  202-PROCESS-SCORE-RTN.
002250      IF NOT WS-FIRST-GROUP
002260          IF SK-CLASS-NAME NOT = WS-PRIOR-CLASS-NAME OR
002270                  SK-SUBJECT NOT = WS-PRIOR-SUBJECT OR
002280                  SK-YEAR NOT = WS-PRIOR-YEAR
002290              PERFORM 306-WRITE-SHEET-RTN
002300          END-IF
002310      END-IF.
002320      MOVE 'NO ' TO WS-FIRST-GROUP-SWITCH.
002330      MOVE SK-CLASS-NAME TO WS-PRIOR-CLASS-NAME.
002340      MOVE SK-SUBJECT    TO WS-PRIOR-SUBJECT.
002350      MOVE SK-YEAR       TO WS-PRIOR-YEAR.
002360      PERFORM 402-SEARCH-SHEET-RTN.
002370      PERFORM 304-MATCH-STUDENT-RTN.
002380      PERFORM 304-READ-SCORE-RTN.
002390*
002400  203-TERMINATE-RTN.
002410      IF NOT WS-FIRST-GROUP
002420          PERFORM 306-WRITE-SHEET-RTN
002430      END-IF.
002440      PERFORM 308-WRITE-AUDIT-TRAILER-RTN.
002450      PERFORM 309-CLOSE-FILES-RTN.
002460*
002470  301-OPEN-FILES-RTN.
002480      OPEN INPUT SCORES-IN OUTPUT REPORT-OUT.
002490*
002500*RF 050314 - A BAD FILE STATUS ON THE SCORE FILE IS TREATED AS
002510*FATAL; THE RUN IS ABORTED RATHER THAN LEFT TO PRINT A PARTIAL
002520*SCORE-BOOK AGAINST UNRELIABLE INPUT.
002530  304-READ-SCORE-RTN.
002540      READ SCORES-IN INTO SCORE-RECORD
002550          AT END MOVE 'YES' TO EOF-FLAG
002560          NOT AT END ADD 1 TO RECORDS-IN-COUNTER-WS
002570      END-READ.
002580      IF WS-SCORES-IN-STATUS NOT = '00' AND
002590              WS-SCORES-IN-STATUS NOT = '10'
002600          PERFORM 900-FATAL-ERROR-RTN THRU 900-FATAL-ERROR-EXIT
002610      END-IF.
002620*
002630*WY 890214 - FOLD THIS SCORE ROW INTO THE STUDENT'S SHEET-TABLE
002640*ENTRY, UNDER SEMESTER 1 OR SEMESTER 2, ADDING A NEW ENTRY IF THE
002650*STUDENT HAS NOT BEEN SEEN YET IN THIS CLASS GROUP.
002660  304-MATCH-STUDENT-RTN.
002670      IF NOT WS-FOUND-YES
002680          ADD 1 TO WS-SHEET-COUNT
002690          MOVE WS-SHEET-COUNT TO WS-SHT-IDX
002700          MOVE SK-STUDENT-ID   TO SSH-STUDENT-ID(WS-SHT-IDX)
002710          MOVE SK-STUDENT-NAME TO SSH-STUDENT-NAME(WS-SHT-IDX)
002720      END-IF.
002730      IF WS-CLASS-TEACHER-NAME = SPACES AND SK-TEACHER-NAME NOT =
002740              SPACES
002750          MOVE SK-TEACHER-NAME TO WS-CLASS-TEACHER-NAME
002760      END-IF.
002770      PERFORM 405-AVG-TX-RTN.
002780      IF SK-SEMESTER = 1
002790          MOVE 1 TO SSH-SEM1-SEEN(WS-SHT-IDX)
002800          MOVE WS-AVG-TX TO SSH-SEM1-AVG-TX(WS-SHT-IDX)
002810          MOVE SK-DDGGK TO SSH-SEM1-DDGGK(WS-SHT-IDX)
002820          MOVE SK-DDGCK TO SSH-SEM1-DDGCK(WS-SHT-IDX)
002830          MOVE SK-TBM TO SSH-SEM1-TBM(WS-SHT-IDX)
002840          MOVE SK-COMMENT TO SSH-SEM1-COMMENT(WS-SHT-IDX)
002850      ELSE
002860          MOVE 1 TO SSH-SEM2-SEEN(WS-SHT-IDX)
002870          MOVE WS-AVG-TX TO SSH-SEM2-AVG-TX(WS-SHT-IDX)
002880          MOVE SK-DDGGK TO SSH-SEM2-DDGGK(WS-SHT-IDX)
002890          MOVE SK-DDGCK TO SSH-SEM2-DDGCK(WS-SHT-IDX)
002900          MOVE SK-TBM TO SSH-SEM2-TBM(WS-SHT-IDX)
002910          MOVE SK-COMMENT TO SSH-SEM2-COMMENT(WS-SHT-IDX)
002920      END-IF.
002930*
002940*DS 920611 - DISPLAY-ONLY AVERAGE OF THE REGULAR-TEST SCORES FOR
002950*THIS ONE ROW; TBM ITSELF IS READ STRAIGHT OFF THE SCORE RECORD.
002960  405-AVG-TX-RTN.
002970      MOVE ZERO TO WS-AVG-TX.
002980      MOVE ZERO TO WS-TX-SUM.
002990      IF SK-DDGTX-COUNT > 0
003000          PERFORM 406-SUM-TX-RTN
003010              VARYING WS-TX-SUB FROM 1 BY 1
003020              UNTIL WS-TX-SUB > SK-DDGTX-COUNT
003030          COMPUTE WS-AVG-TX ROUNDED = WS-TX-SUM / SK-DDGTX-COUNT
003040      END-IF.
003050*
003060  406-SUM-TX-RTN.
003070      ADD SK-DDGTX-SCORES(WS-TX-SUB) TO WS-TX-SUM.
003080*
003090*WY 861203 - A CLASS BREAK: WRITE THE CLASS HEADING, THE COLUMN
003100*HEADINGS, ONE LINE PER STUDENT/SEMESTER, THEN CLEAR THE TABLE.
003110  306-WRITE-SHEET-RTN.
003120      PERFORM 306-WRITE-SHEET-HEADER-RTN.
003130      PERFORM 307-WRITE-SEMESTER-BANNER-RTN.
003140      PERFORM 307-WRITE-COLUMN-HEADERS-RTN.
003150      MOVE ZERO TO WS-LINE-NUMBER.
003160      PERFORM 307-WRITE-STUDENT-LINES-RTN
003170          VARYING WS-SHT-IDX FROM 1 BY 1
003180          UNTIL WS-SHT-IDX > WS-SHEET-COUNT.
003190      MOVE ZERO TO WS-SHEET-COUNT.
003200      MOVE SPACES TO WS-CLASS-TEACHER-NAME.
003210*
003220*DS 920611 - IF NO SCORE ROW IN THE CLASS CARRIED A TEACHER NAME,
003230*PRINT THE REGISTRAR'S STANDING FALLBACK NAME RATHER THAN LEAVE
003240*IT BLANK.  WS-CLASS-TEACHER-NAME WAS CAPTURED AS THE CLASS WAS
003250*READ, NOT OFF THE LOOK-AHEAD RECORD SITTING HERE AT THE BREAK.
003260  306-WRITE-SHEET-HEADER-RTN.
003270      MOVE WS-PRIOR-CLASS-NAME TO SHH-CLASS-OUT.
003280      MOVE 'TIN HOC'            TO SHH-SUBJ-OUT.
003290      MOVE WS-PRIOR-YEAR       TO SHH-YEAR-OUT.
003300      MOVE WS-SHEET-COUNT      TO SHH-SS-OUT.
003310      IF WS-CLASS-TEACHER-NAME = SPACES
003320          MOVE 'NGUYEN THI THUY' TO SHH-TEACH-OUT
003330      ELSE
003340          MOVE WS-CLASS-TEACHER-NAME TO SHH-TEACH-OUT
003350      END-IF.
003360      WRITE REPORT-LINE-OUT FROM SHEET-HEADER-WS
003370          AFTER ADVANCING 2 LINES.
003380*
003390*RF 050314 - NAMES EACH SEMESTER'S COLUMN GROUP ABOVE THE COLUMN
003400*HEADINGS, AS THE REGISTRAR ASKED FOR ON THE PRINTED SHEET.
003410  307-WRITE-SEMESTER-BANNER-RTN.
003420      WRITE REPORT-LINE-OUT FROM SEMESTER-BANNER-WS
003430          AFTER ADVANCING 1 LINES.
003440*
003450  307-WRITE-COLUMN-HEADERS-RTN.
003460      WRITE REPORT-LINE-OUT FROM COLUMN-HEADER-WS
003470          AFTER ADVANCING 1 LINES.
003480*
003490*WY 890214 - ONE LINE PER STUDENT, NUMBERED 1 THROUGH THE CLASS
003500*SIZE; BOTH SEMESTERS' FIGURES AND COMMENT CARRY SIDE BY SIDE ON
003510*THE SAME LINE, WITH THE YEARLY AVERAGE COMPUTED AT 402-YEARLY-
003520*AVG-RTN.
003530  307-WRITE-STUDENT-LINES-RTN.
003540      ADD 1 TO WS-LINE-NUMBER.
003550      MOVE WS-LINE-NUMBER TO DL-LINE-NO.
003560      MOVE SSH-STUDENT-NAME(WS-SHT-IDX) TO DL-STUDENT-NAME.
003570      IF SSH-SEM1-SEEN(WS-SHT-IDX) = 1
003580          MOVE SSH-SEM1-AVG-TX(WS-SHT-IDX) TO DL-SEM1-AVG-TX
003590          MOVE SSH-SEM1-DDGGK(WS-SHT-IDX) TO DL-SEM1-DDGGK
003600          MOVE SSH-SEM1-DDGCK(WS-SHT-IDX) TO DL-SEM1-DDGCK
003610          MOVE SSH-SEM1-TBM(WS-SHT-IDX) TO DL-SEM1-TBM
003620          MOVE SSH-SEM1-COMMENT(WS-SHT-IDX) TO DL-SEM1-COMMENT
003630      ELSE
003640          MOVE ZERO TO DL-SEM1-AVG-TX DL-SEM1-DDGGK
003650              DL-SEM1-DDGCK DL-SEM1-TBM
003660          MOVE SPACES TO DL-SEM1-COMMENT
003670      END-IF.
003680      IF SSH-SEM2-SEEN(WS-SHT-IDX) = 1
003690          MOVE SSH-SEM2-AVG-TX(WS-SHT-IDX) TO DL-SEM2-AVG-TX
003700          MOVE SSH-SEM2-DDGGK(WS-SHT-IDX) TO DL-SEM2-DDGGK
003710          MOVE SSH-SEM2-DDGCK(WS-SHT-IDX) TO DL-SEM2-DDGCK
003720          MOVE SSH-SEM2-TBM(WS-SHT-IDX) TO DL-SEM2-TBM
003730          MOVE SSH-SEM2-COMMENT(WS-SHT-IDX) TO DL-SEM2-COMMENT
003740      ELSE
003750          MOVE ZERO TO DL-SEM2-AVG-TX DL-SEM2-DDGGK
003760              DL-SEM2-DDGCK DL-SEM2-TBM
003770          MOVE SPACES TO DL-SEM2-COMMENT
003780      END-IF.
003790      PERFORM 402-YEARLY-AVG-RTN.
003800      WRITE REPORT-LINE-OUT FROM DETAIL-LINE-WS
003810          AFTER ADVANCING 1 LINES.
003820      ADD 1 TO RECORDS-OUT-COUNTER-WS.
003830*
003840*RF 021008 - WHEN BOTH SEMESTERS ARE ON FILE THE YEARLY AVERAGE
003850*IS THEIR MEAN; WHEN ONLY ONE SEMESTER IS ON FILE THE YEARLY
003860*AVERAGE IS JUST THAT SEMESTER'S TBM, NOT A BLANK OR A ZERO.
003870  402-YEARLY-AVG-RTN.
003880      EVALUATE TRUE
003890          WHEN SSH-SEM1-SEEN(WS-SHT-IDX) = 1 AND
003900                  SSH-SEM2-SEEN(WS-SHT-IDX) = 1
003910              COMPUTE WS-YEARLY-AVG ROUNDED =
003920                  (SSH-SEM1-TBM(WS-SHT-IDX) +
003930                   SSH-SEM2-TBM(WS-SHT-IDX)) / 2
003940              MOVE WS-YEARLY-AVG TO DL-YEARLY-AVG
003950          WHEN SSH-SEM1-SEEN(WS-SHT-IDX) = 1
003960              MOVE SSH-SEM1-TBM(WS-SHT-IDX) TO DL-YEARLY-AVG
003970          WHEN SSH-SEM2-SEEN(WS-SHT-IDX) = 1
003980              MOVE SSH-SEM2-TBM(WS-SHT-IDX) TO DL-YEARLY-AVG
003990          WHEN OTHER
004000              MOVE ZERO TO DL-YEARLY-AVG
004010      END-EVALUATE.
004020*
004030  308-WRITE-AUDIT-TRAILER-RTN.
004040      MOVE RECORDS-IN-COUNTER-WS  TO RECORDS-IN-EDIT-WS.
004050      MOVE RECORDS-OUT-COUNTER-WS TO RECORDS-OUT-EDIT-WS.
004060      WRITE REPORT-LINE-OUT FROM AUDIT-TRAILERS-WS
004070          AFTER ADVANCING 2 LINES.
004080*
004090  309-CLOSE-FILES-RTN.
004100      CLOSE SCORES-IN REPORT-OUT.
004110      DISPLAY 'SCOREBOOK-RPT COMPLETE'.
004120*
004130*RF 050314 - ERROR-EXIT TAIL FOR A HARD FILE ERROR ON THE SCORE
004140*FILE.  CLOSES WHAT IS OPEN, FLAGS THE TRAILER, AND STOPS THE RUN
004150*RATHER THAN CONTINUING AGAINST A FILE THE SYSTEM COULD NOT READ.
004160  900-FATAL-ERROR-RTN.
004170      DISPLAY 'SCOREBOOK-RPT - FATAL SCORE FILE ERROR'.
004180      DISPLAY 'FILE STATUS: ' WS-SCORES-IN-STATUS.
004190      CLOSE SCORES-IN REPORT-OUT.
004200      GO TO 900-FATAL-ERROR-EXIT.
004210  900-FATAL-ERROR-EXIT.
004220      STOP RUN.
004230*
004240*WY 890214 - SAME TABLE-SEARCH SHAPE USED THROUGHOUT THIS
004250*SYSTEM, HERE MATCHING ON STUDENT-ID WITHIN THE CURRENT CLASS
004260*GROUP.
004270  402-SEARCH-SHEET-RTN.
004280      MOVE 'NO ' TO WS-FOUND-SWITCH.
004290      PERFORM 450-SEARCH-SHEET-STEP-RTN
004300          VARYING WS-SHT-IDX FROM 1 BY 1
004310          UNTIL WS-SHT-IDX > WS-SHEET-COUNT OR WS-FOUND-YES.
004320*
004330  450-SEARCH-SHEET-STEP-RTN.
004340      IF SSH-STUDENT-ID(WS-SHT-IDX) = SK-STUDENT-ID
004350          MOVE 'YES' TO WS-FOUND-SWITCH
004360      END-IF.
004370*
004380  END PROGRAM SCOREBOOK-RPT.
