000100*================================================================
000110* ASGN-REC-STRUCTURE.CBL
000120* SHOP COPY MEMBER - TEACHER-TO-CLASS AND STUDENT-TO-CLASS
000130* ASSIGNMENT RECORD LAYOUTS.  PULLED IN BY ASSIGN-MAINT AND BY
000140* SCORE-MAINT (REFERENCE-ONLY, FOR THE MODIFY-ACCESS CHECK).
000150*
000160* THE REGISTRAR NEVER GAVE US A FIXED LAYOUT FOR THESE TWO
000170* ROSTER FILES - ONLY THE KEY FIELDS AND THE ACTIVE/BOTH-
000180* SEMESTER RULES - SO THE PICTURE CLAUSES BELOW ARE THIS
000190* SHOP'S OWN SIZING, NOT A GIVEN LAYOUT.
000200*
000210* CHANGE LOG
000220*   19-SEP-93  DS   ORIGINAL LAYOUT FOR THE ROSTER REWRITE.
000230*   03-JAN-99  WY   Y2K - TA-ACADEMIC-YEAR/SA-ACADEMIC-YEAR WERE
000240*                   PIC 9(2), EXPANDED TO 9(4).
000250*   17-JUL-01  RF   ADDED THE BOTH-SEMESTER WILDCARD TO
000260*                   TA-SEMESTER SO ONE ASSIGNMENT CAN COVER A
000270*                   FULL YEAR.
000280*================================================================
000290  01  TEACHER-ASSIGN-RECORD.
000300      05  TA-TEACHER-ID           PIC 9(9).
000310      05  TA-CLASS-NAME           PIC X(20).
000320      05  TA-SUBJECT              PIC X(20).
000330      05  TA-ACADEMIC-YEAR        PIC 9(4).
000340      05  TA-SEMESTER             PIC X(04).
000350          88  TA-SEM-BOTH             VALUE 'BOTH'.
000360      05  TA-TEACHER-NAME         PIC X(40).
000370      05  TA-IS-ACTIVE            PIC 9(1).
000380          88  TA-ACTIVE-YES           VALUE 1.
000390          88  TA-ACTIVE-NO            VALUE 0.
000400      05  FILLER                  PIC X(10).
000410*
000420*RF 010717 - KEY VIEW FOR THE DUPLICATE-ASSIGNMENT SEARCH IN
000430*ASSIGN-MAINT (TEACHER-ID + SUBJECT + YEAR + SEMESTER + CLASS).
000440  01  TEACHER-ASSIGN-KEY-VIEW REDEFINES TEACHER-ASSIGN-RECORD.
000450      05  TAK-TEACHER-ID          PIC 9(9).
000460      05  TAK-CLASS-NAME          PIC X(20).
000470      05  TAK-SUBJECT             PIC X(20).
000480      05  TAK-ACADEMIC-YEAR       PIC 9(4).
000490      05  TAK-SEMESTER            PIC X(04).
000500      05  FILLER                  PIC X(51).
000510*
000520  01  STUDENT-ASSIGN-RECORD.
000530      05  SA-STUDENT-ID           PIC 9(9).
000540      05  SA-CLASS-NAME           PIC X(20).
000550      05  SA-ACADEMIC-YEAR        PIC 9(4).
000560      05  SA-SEMESTER             PIC X(04).
000570      05  SA-STUDENT-NAME         PIC X(40).
000580      05  SA-IS-ACTIVE            PIC 9(1).
000590          88  SA-ACTIVE-YES           VALUE 1.
000600          88  SA-ACTIVE-NO            VALUE 0.
000610      05  FILLER                  PIC X(10).
000620*
000630*DS 930919 - KEY VIEW FOR THE DUPLICATE-ENROLLMENT SEARCH IN
000640*ASSIGN-MAINT (STUDENT-ID + CLASS-NAME + YEAR + SEMESTER).
000650  01  STUDENT-ASSIGN-KEY-VIEW REDEFINES STUDENT-ASSIGN-RECORD.
000660      05  SAK-STUDENT-ID          PIC 9(9).
000670      05  SAK-CLASS-NAME          PIC X(20).
000680      05  SAK-ACADEMIC-YEAR       PIC 9(4).
000690      05  SAK-SEMESTER            PIC X(04).
000700      05  FILLER                  PIC X(51).
