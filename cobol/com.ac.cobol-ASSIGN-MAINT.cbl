000100*================================================================
000110*COURSE: CST8283 BUSINESS PROGRAMMING - REGISTRAR'S OFFICE
000120*DESCRIPTION:
000140*CLASS ROSTERS.  A TRANSACTION FILE DRIVES FOUR ACTIONS - ADD
000150*A TEACHER ASSIGNMENT, ADD A STUDENT ASSIGNMENT, BULK-ADD A
000160*LIST OF STUDENTS TO ONE CLASS, AND REMOVE (DEACTIVATE) AN
000170*ASSIGNMENT.  REMOVAL IS CHECKED AGAINST ACCESS-CHK SO ONLY A
000180*TEACHER WITH A LIVE ASSIGNMENT ON THE CLASS CAN TAKE SOMEONE
000190*OFF THE ROSTER.
000200*================================================================
000210  IDENTIFICATION DIVISION.
000220  PROGRAM-ID. ASSIGN-MAINT.
000230  AUTHOR. RALPH FARRIS.
000240  INSTALLATION. REGISTRAR'S OFFICE.
000250  DATE-WRITTEN. 19-SEP-1993.
000260  DATE-COMPILED. 22-SEP-1993.
000270  SECURITY. UNCLASSIFIED.
000280*================================================================
000290*CHANGE LOG
000300*   19-SEP-93  RF   ORIGINAL - TEACHER AND STUDENT ADD ONLY.        930919
000310*   04-OCT-94  DS   ADDED THE BULK-ADD TRANSACTION - THE            941004
000320*                   HOMEROOM TEACHERS WERE KEYING FORTY
000330*                   STUDENTS ONE AT A TIME.  A BAD STUDENT-ID
000340*                   NO LONGER STOPS THE RUN.
000350*   17-JUL-01  RF   ADDED THE REMOVE TRANSACTION, CALLING           010717
000360*                   ACCESS-CHK SO A TEACHER CANNOT DROP A
000370*                   STUDENT FROM A CLASS THEY ARE NOT
000380*                   CURRENTLY ASSIGNED TO.
000390*   03-JAN-99  WY   Y2K - TA-ACADEMIC-YEAR/SA-ACADEMIC-YEAR         990103
000400*                   WIDENED TO FOUR DIGITS IN THE COPY MEMBER;
000410*                   NO CHANGE NEEDED HERE.
000420*================================================================
000430  ENVIRONMENT DIVISION.
000440  INPUT-OUTPUT SECTION.
000450  FILE-CONTROL.
000460      SELECT ASSIGN-TRANS-IN    ASSIGN TO ASGNTRN
000470          ORGANIZATION IS LINE SEQUENTIAL
000480          FILE STATUS IS WS-TRANS-STATUS.
000490      SELECT TEACHER-ASSIGN-IN  ASSIGN TO TASGNIN
000500          ORGANIZATION IS LINE SEQUENTIAL
000510          FILE STATUS IS WS-TA-IN-STATUS.
000520      SELECT TEACHER-ASSIGN-OUT ASSIGN TO TASGNOUT
000530          ORGANIZATION IS LINE SEQUENTIAL
000540          FILE STATUS IS WS-TA-OUT-STATUS.
000550      SELECT STUDENT-ASSIGN-IN  ASSIGN TO SASGNIN
000560          ORGANIZATION IS LINE SEQUENTIAL
000570          FILE STATUS IS WS-SA-IN-STATUS.
000580      SELECT STUDENT-ASSIGN-OUT ASSIGN TO SASGNOUT
000590          ORGANIZATION IS LINE SEQUENTIAL
000600          FILE STATUS IS WS-SA-OUT-STATUS.
000610  CONFIGURATION SECTION.
000620  SPECIAL-NAMES.
000630      C01 IS TOP-OF-FORM.
000640*================================================================
000650  DATA DIVISION.
000660  FILE SECTION.
000670  FD  ASSIGN-TRANS-IN.
000680  01  TRANS-REC-IN                PIC X(120).
000690  FD  TEACHER-ASSIGN-IN.
000700  01  TA-REC-IN                   PIC X(108).
000710  FD  TEACHER-ASSIGN-OUT.
000720  01  TA-REC-OUT                  PIC X(108).
000730  FD  STUDENT-ASSIGN-IN.
000740  01  SA-REC-IN                   PIC X(88).
000750  FD  STUDENT-ASSIGN-OUT.
000760  01  SA-REC-OUT                  PIC X(88).
000770*================================================================
000780  WORKING-STORAGE SECTION.
000790  01  WS-FILE-STATUSES.
000800      05  WS-TRANS-STATUS         PIC X(02).
000810      05  WS-TA-IN-STATUS         PIC X(02).
000820      05  WS-TA-OUT-STATUS        PIC X(02).
000830      05  WS-SA-IN-STATUS         PIC X(02).
000840      05  WS-SA-OUT-STATUS        PIC X(02).
000850      05  FILLER                  PIC X(02).
000860      COPY ASGN-REC-STRUCTURE.CBL.
000870*
000880*RF 930919 - BOTH ROSTERS ARE LOADED WHOLE SO THE DUPLICATE-KEY
000890*AND ACCESS CHECKS CAN RUN AGAINST EVERY ROW ALREADY ON FILE -
000900*THE SAME WHOLE-TABLE SHAPE USED BY THE OTHER MAINTENANCE
000910*PROGRAMS IN THIS SYSTEM.
000920  01  WS-TEACHER-ASSIGN-TABLE.
000930      05  WS-TA-ENTRY OCCURS 200 TIMES INDEXED BY WS-TA-IDX.
000940          10  TAT-TEACHER-ID      PIC 9(9).
000950          10  TAT-CLASS-NAME      PIC X(20).
000960          10  TAT-SUBJECT         PIC X(20).
000970          10  TAT-ACADEMIC-YEAR   PIC 9(4).
000980          10  TAT-SEMESTER        PIC X(04).
000990          10  TAT-TEACHER-NAME    PIC X(40).
001000          10  TAT-IS-ACTIVE       PIC 9(1).
001010          10  FILLER              PIC X(10).
001020  01  WS-TEACHER-ASSIGN-COUNT     PIC 9(3) COMP VALUE ZERO.
001030*
001040  01  WS-STUDENT-ASSIGN-TABLE.
001050      05  WS-SA-ENTRY OCCURS 300 TIMES INDEXED BY WS-SA-IDX.
001060          10  SAT-STUDENT-ID      PIC 9(9).
001070          10  SAT-CLASS-NAME      PIC X(20).
001080          10  SAT-ACADEMIC-YEAR   PIC 9(4).
001090          10  SAT-SEMESTER        PIC X(04).
001100          10  SAT-STUDENT-NAME    PIC X(40).
001110          10  SAT-IS-ACTIVE       PIC 9(1).
001120          10  FILLER              PIC X(10).
001130  01  WS-STUDENT-ASSIGN-COUNT     PIC 9(3) COMP VALUE ZERO.
001140*
001150  01  WS-SWITCHES.
001160      05  WS-EOF-TRANS            PIC X(03) VALUE 'NO '.
001170          88  WS-EOF-TRANS-YES        VALUE 'YES'.
001180      05  WS-TA-EOF               PIC X(03) VALUE 'NO '.
001190          88  WS-TA-EOF-YES           VALUE 'YES'.
001200      05  WS-SA-EOF               PIC X(03) VALUE 'NO '.
001210          88  WS-SA-EOF-YES           VALUE 'YES'.
001220      05  WS-DUP-SWITCH           PIC X(03) VALUE 'NO '.
001230          88  WS-DUP-FOUND            VALUE 'YES'.
001240      05  WS-ALLOWED-SWITCH       PIC X(01) VALUE 'N'.
001250          88  WS-REMOVE-ALLOWED       VALUE 'Y'.
001260      05  WS-ASSIGN-FOUND-SWITCH  PIC X(01) VALUE 'N'.
001270          88  WS-ASSIGN-WAS-FOUND     VALUE 'Y'.
001280      05  WS-TA-IDX-SAVE          PIC 9(3) COMP VALUE ZERO.
001290      05  WS-SA-IDX-SAVE          PIC 9(3) COMP VALUE ZERO.
001300      05  FILLER                  PIC X(02).
001310*
001320  01  WS-BULK-WORK.
001330      05  WS-BULK-STUDENT-COUNT   PIC 9(3) COMP VALUE ZERO.
001340      05  WS-BULK-REJECT-COUNT    PIC 9(3) COMP VALUE ZERO.
001350      05  FILLER                  PIC X(02).
001360*RF 050314 - WS-BULK-IDX IS JUST THE SUBSCRIPT THAT WALKS THE
001370*BULK-ADD LIST BELOW, SO IT STANDS ALONE AS A 77-LEVEL RATHER
001380*THAN RIDING IN THE GROUP WITH THE TWO RUN COUNTERS ABOVE.
001390  77  WS-BULK-IDX                 PIC 9(3) COMP VALUE ZERO.
001400*
001410*RF 940819 - UP TO FIVE STUDENT-IDS RIDE IN ONE BULK-ADD
001420*TRANSACTION - THE HOMEROOM SLIPS NEVER RAN LONGER THAN THAT.
001430  01  WS-BULK-STUDENT-LIST.
001440      05  WS-BULK-STUDENT-ID OCCURS 5 TIMES PIC 9(9).
001450      05  FILLER                  PIC X(03).
001460*
001470  01  WS-TRANS-WORK.
001480      05  WSI-TRANS-CODE          PIC X(01).
001490          88  WSI-IS-ADD-TEACHER      VALUE 'T'.
001500          88  WSI-IS-ADD-STUDENT      VALUE 'S'.
001510          88  WSI-IS-BULK-ADD         VALUE 'B'.
001520          88  WSI-IS-REMOVE           VALUE 'R'.
001530      05  WSI-TEACHER-ID          PIC 9(9).
001540      05  WSI-STUDENT-ID          PIC 9(9).
001550      05  WSI-CLASS-NAME          PIC X(20).
001560      05  WSI-SUBJECT             PIC X(20).
001570      05  WSI-ACADEMIC-YEAR       PIC 9(4).
001580      05  WSI-SEMESTER            PIC X(04).
001590      05  WSI-PERSON-NAME         PIC X(40).
001600      05  WSI-BULK-LIST-RAW       PIC X(50).
001610      05  FILLER                  PIC X(04).
001620*
001630*RF 010717 - LINKAGE WORK AREA FOR THE CALL TO ACCESS-CHK.
001640  01  WS-ACCESS-LINK.
001650      05  WS-LINK-SEMESTER-DIGIT  PIC 9(1).
001660      05  WS-LINK-FOUND-SWITCH    PIC X(01).
001670      05  WS-LINK-ASSIGN-SEM      PIC X(04).
001680      05  WS-LINK-ACTIVE-FLAG     PIC 9(1).
001690      05  WS-LINK-ALLOWED-FLAG    PIC X(01).
001700      05  FILLER                  PIC X(04).
001710*
001720*RF 010717 - EDIT VIEW OF THE ALLOWED FLAG, USED ONLY ON THE
001730*REMOVE TRANSACTION'S RESULT LINE.
001740  01  WS-ALLOWED-EDIT-VIEW REDEFINES WS-ALLOWED-SWITCH.
001750      05  WS-ALLOWED-CHAR         PIC X(01).
001760*
001770  01  WS-PRINT-LINE               PIC X(80) VALUE SPACES.
001780*================================================================
001790  PROCEDURE DIVISION.
001800  100-MAINTAIN-ASSIGNMENTS-RTN.
001810      PERFORM 200-INITIALIZE-RTN.
001820      PERFORM 201-PROCESS-TRANS-RTN UNTIL WS-EOF-TRANS-YES.
001830      PERFORM 202-TERMINATE-RTN.
001840      STOP RUN.
001850*
001860  200-INITIALIZE-RTN.
001870      PERFORM 310-OPEN-FILES-RTN.
001880      PERFORM 311-LOAD-TEACHER-TABLE-RTN
001890          VARYING WS-TA-IDX FROM 1 BY 1
001900          UNTIL WS-TA-EOF-YES.
001910      PERFORM 312-LOAD-STUDENT-TABLE-RTN
001920          VARYING WS-SA-IDX FROM 1 BY 1
001930          UNTIL WS-SA-EOF-YES.
001940      PERFORM 313-READ-TRANS-RTN.
001950*
001960  201-PROCESS-TRANS-RTN.
001970      EVALUATE TRUE
001980          WHEN WSI-IS-ADD-TEACHER
001990              PERFORM 301-ADD-TEACHER-ASSIGN-RTN
002000          WHEN WSI-IS-ADD-STUDENT
002010              PERFORM 302-ADD-STUDENT-ASSIGN-RTN
002020          WHEN WSI-IS-BULK-ADD
002030              PERFORM 303-BULK-ADD-STUDENT-RTN
002040          WHEN WSI-IS-REMOVE
002050              PERFORM 304-REMOVE-ASSIGN-RTN
002060      END-EVALUATE.
002070      PERFORM 313-READ-TRANS-RTN.
002080*
002090  202-TERMINATE-RTN.
002100      PERFORM 320-REWRITE-TEACHER-TABLE-RTN
002110          VARYING WS-TA-IDX FROM 1 BY 1
002120          UNTIL WS-TA-IDX > WS-TEACHER-ASSIGN-COUNT.
002130      PERFORM 321-REWRITE-STUDENT-TABLE-RTN
002140          VARYING WS-SA-IDX FROM 1 BY 1
002150          UNTIL WS-SA-IDX > WS-STUDENT-ASSIGN-COUNT.
002160      PERFORM 322-CLOSE-FILES-RTN.
002170*
002180*RF 940819 - ONLY AN EXACT-KEY MATCH IS REJECTED AS A DUPLICATE -
002190*NO PARTIAL-OVERLAP LOGIC.
002200  301-ADD-TEACHER-ASSIGN-RTN.
002210      PERFORM 401-SEARCH-TEACHER-KEY-RTN.
002220      IF WS-DUP-FOUND
002230          DISPLAY 'REJECTED - DUPLICATE TEACHER ASSIGNMENT'
002240      ELSE
002250          ADD 1 TO WS-TEACHER-ASSIGN-COUNT
002260          MOVE WS-TEACHER-ASSIGN-COUNT TO WS-TA-IDX
002270          MOVE WSI-TEACHER-ID    TO TAT-TEACHER-ID(WS-TA-IDX)
002280          MOVE WSI-CLASS-NAME    TO TAT-CLASS-NAME(WS-TA-IDX)
002290          MOVE WSI-SUBJECT       TO TAT-SUBJECT(WS-TA-IDX)
002300          MOVE WSI-ACADEMIC-YEAR TO TAT-ACADEMIC-YEAR(WS-TA-IDX)
002310          MOVE WSI-SEMESTER      TO TAT-SEMESTER(WS-TA-IDX)
002320          MOVE WSI-PERSON-NAME   TO TAT-TEACHER-NAME(WS-TA-IDX)
002330          MOVE 1                 TO TAT-IS-ACTIVE(WS-TA-IDX)
002340          DISPLAY 'TEACHER ASSIGNMENT ADDED'
002350      END-IF.
002360*
002370*RF 930919 - SAME EXACT-KEY DUPLICATE CHECK, STUDENT SIDE.
002380  302-ADD-STUDENT-ASSIGN-RTN.
002390      MOVE WSI-STUDENT-ID TO WS-BULK-STUDENT-ID(1).
002400      PERFORM 440-ADD-ONE-STUDENT-RTN.
002410*
002420*DS 941004 - BULK-ADD RUNS THE SAME STUDENT CHECK ONE ROW AT A
002430*TIME; A REJECTED STUDENT DOES NOT STOP THE REST OF THE LIST.
002440  303-BULK-ADD-STUDENT-RTN.
002450      PERFORM 410-UNPACK-BULK-LIST-RTN.
002460      MOVE ZERO TO WS-BULK-REJECT-COUNT.
002470      PERFORM 440-ADD-ONE-STUDENT-RTN
002480          VARYING WS-BULK-IDX FROM 1 BY 1
002490          UNTIL WS-BULK-IDX > WS-BULK-STUDENT-COUNT.
002500      DISPLAY 'BULK ADD COMPLETE - REJECTED '
002510          WS-BULK-REJECT-COUNT.
002520*
002530  410-UNPACK-BULK-LIST-RTN.
002540      MOVE ZERO TO WS-BULK-STUDENT-COUNT.
002550      UNSTRING WSI-BULK-LIST-RAW DELIMITED BY ','
002560          INTO WS-BULK-STUDENT-ID(1) WS-BULK-STUDENT-ID(2)
002570               WS-BULK-STUDENT-ID(3) WS-BULK-STUDENT-ID(4)
002580               WS-BULK-STUDENT-ID(5)
002590          TALLYING WS-BULK-STUDENT-COUNT.
002600*
002610  440-ADD-ONE-STUDENT-RTN.
002620      MOVE WS-BULK-STUDENT-ID(WS-BULK-IDX) TO WSI-STUDENT-ID.
002630      PERFORM 402-SEARCH-STUDENT-KEY-RTN.
002640      IF WS-DUP-FOUND
002650          ADD 1 TO WS-BULK-REJECT-COUNT
002660          DISPLAY 'REJECTED - DUPLICATE STUDENT ASSIGNMENT'
002670      ELSE
002680          ADD 1 TO WS-STUDENT-ASSIGN-COUNT
002690          MOVE WS-STUDENT-ASSIGN-COUNT TO WS-SA-IDX
002700          MOVE WSI-STUDENT-ID    TO SAT-STUDENT-ID(WS-SA-IDX)
002710          MOVE WSI-CLASS-NAME    TO SAT-CLASS-NAME(WS-SA-IDX)
002720          MOVE WSI-ACADEMIC-YEAR TO SAT-ACADEMIC-YEAR(WS-SA-IDX)
002730          MOVE WSI-SEMESTER      TO SAT-SEMESTER(WS-SA-IDX)
002740          MOVE WSI-PERSON-NAME   TO SAT-STUDENT-NAME(WS-SA-IDX)
002750          MOVE 1                 TO SAT-IS-ACTIVE(WS-SA-IDX)
002760          DISPLAY 'STUDENT ASSIGNMENT ADDED'
002770      END-IF.
002780*
002790*RF 010717 - A TEACHER ASSIGNMENT MAY ONLY BE REMOVED
002800*(DEACTIVATED) BY A TEACHER WHO CURRENTLY HOLDS AN ACTIVE
002810*ASSIGNMENT ON THAT SAME CLASS/YEAR/SEMESTER - CALL ACCESS-CHK.
002820  304-REMOVE-ASSIGN-RTN.
002830      PERFORM 305-CHECK-ACCESS-RTN.
002840      IF WS-REMOVE-ALLOWED
002850          PERFORM 401-SEARCH-TEACHER-KEY-RTN
002860          IF WS-ASSIGN-WAS-FOUND
002870              MOVE 0 TO TAT-IS-ACTIVE(WS-TA-IDX-SAVE)
002880              DISPLAY 'ASSIGNMENT REMOVED'
002890          ELSE
002900              DISPLAY 'REJECTED - NO SUCH ASSIGNMENT ON FILE'
002910          END-IF
002920      ELSE
002930          DISPLAY 'REJECTED - REQUESTING TEACHER NOT ASSIGNED'
002940      END-IF.
002950*
002960  305-CHECK-ACCESS-RTN.
002970      MOVE 'N' TO WS-ALLOWED-SWITCH.
002980      MOVE WSI-SEMESTER(1:1) TO WS-LINK-SEMESTER-DIGIT.
002990      MOVE 'N'  TO WS-LINK-FOUND-SWITCH.
003000      PERFORM 450-FIND-TEACHER-FOR-ACCESS-RTN
003010          VARYING WS-TA-IDX FROM 1 BY 1
003020          UNTIL WS-TA-IDX > WS-TEACHER-ASSIGN-COUNT
003030              OR WS-LINK-FOUND-SWITCH = 'Y'.
003040      IF WS-LINK-FOUND-SWITCH = 'Y'
003050          MOVE TAT-SEMESTER(WS-TA-IDX)   TO WS-LINK-ASSIGN-SEM
003060          MOVE TAT-IS-ACTIVE(WS-TA-IDX)  TO WS-LINK-ACTIVE-FLAG
003070      END-IF.
003080      CALL 'ACCESS-CHK' USING WS-LINK-SEMESTER-DIGIT
003090          WS-LINK-FOUND-SWITCH WS-LINK-ASSIGN-SEM
003100          WS-LINK-ACTIVE-FLAG WS-LINK-ALLOWED-FLAG.
003110      IF WS-LINK-ALLOWED-FLAG = 'Y'
003120          MOVE 'Y' TO WS-ALLOWED-SWITCH
003130      END-IF.
003140*
003150  450-FIND-TEACHER-FOR-ACCESS-RTN.
003160      IF TAT-TEACHER-ID(WS-TA-IDX) = WSI-TEACHER-ID AND
003170              TAT-CLASS-NAME(WS-TA-IDX) = WSI-CLASS-NAME AND
003180              TAT-ACADEMIC-YEAR(WS-TA-IDX) = WSI-ACADEMIC-YEAR
003190          MOVE 'Y' TO WS-LINK-FOUND-SWITCH
003200          MOVE WS-TA-IDX TO WS-TA-IDX-SAVE
003210      END-IF.
003220*
003230*RF 930919 - EXACT-KEY LINEAR SEARCH, TEACHER-ID + SUBJECT +
003240*YEAR + SEMESTER + CLASS-NAME.
003250  401-SEARCH-TEACHER-KEY-RTN.
003260      MOVE 'NO ' TO WS-DUP-SWITCH.
003270      MOVE 'N' TO WS-ASSIGN-FOUND-SWITCH.
003280      MOVE ZERO TO WS-TA-IDX-SAVE.
003290      PERFORM 460-SEARCH-TEACHER-STEP-RTN
003300          VARYING WS-TA-IDX FROM 1 BY 1
003310          UNTIL WS-TA-IDX > WS-TEACHER-ASSIGN-COUNT.
003320*
003330  460-SEARCH-TEACHER-STEP-RTN.
003340      IF TAT-TEACHER-ID(WS-TA-IDX) = WSI-TEACHER-ID AND
003350              TAT-SUBJECT(WS-TA-IDX) = WSI-SUBJECT AND
003360              TAT-ACADEMIC-YEAR(WS-TA-IDX) = WSI-ACADEMIC-YEAR AND
003370              TAT-SEMESTER(WS-TA-IDX) = WSI-SEMESTER AND
003380              TAT-CLASS-NAME(WS-TA-IDX) = WSI-CLASS-NAME
003390          MOVE 'YES' TO WS-DUP-SWITCH
003400          MOVE 'Y' TO WS-ASSIGN-FOUND-SWITCH
003410          MOVE WS-TA-IDX TO WS-TA-IDX-SAVE
003420      END-IF.
003430*
003440*DS 941004 - EXACT-KEY LINEAR SEARCH, STUDENT-ID + CLASS-NAME +
003450*YEAR + SEMESTER.
003460  402-SEARCH-STUDENT-KEY-RTN.
003470      MOVE 'NO ' TO WS-DUP-SWITCH.
003480      MOVE ZERO TO WS-SA-IDX-SAVE.
003490      PERFORM 461-SEARCH-STUDENT-STEP-RTN
003500          VARYING WS-SA-IDX FROM 1 BY 1
003510          UNTIL WS-SA-IDX > WS-STUDENT-ASSIGN-COUNT.
003520*
003530  461-SEARCH-STUDENT-STEP-RTN.
003540      IF SAT-STUDENT-ID(WS-SA-IDX) = WSI-STUDENT-ID AND
003550              SAT-CLASS-NAME(WS-SA-IDX) = WSI-CLASS-NAME AND
003560              SAT-ACADEMIC-YEAR(WS-SA-IDX) = WSI-ACADEMIC-YEAR AND
003570              SAT-SEMESTER(WS-SA-IDX) = WSI-SEMESTER
003580          MOVE 'YES' TO WS-DUP-SWITCH
003590          MOVE WS-SA-IDX TO WS-SA-IDX-SAVE
003600      END-IF.
003610*
003620  310-OPEN-FILES-RTN.
003630      OPEN INPUT  ASSIGN-TRANS-IN TEACHER-ASSIGN-IN
003640          STUDENT-ASSIGN-IN.
003650      OPEN OUTPUT TEACHER-ASSIGN-OUT STUDENT-ASSIGN-OUT.
003660*
003670  311-LOAD-TEACHER-TABLE-RTN.
003680      READ TEACHER-ASSIGN-IN INTO WS-TA-ENTRY(WS-TA-IDX)
003690          AT END MOVE 'YES' TO WS-TA-EOF
003700          NOT AT END ADD 1 TO WS-TEACHER-ASSIGN-COUNT
003710      END-READ.
003720*
003730  312-LOAD-STUDENT-TABLE-RTN.
003740      READ STUDENT-ASSIGN-IN INTO WS-SA-ENTRY(WS-SA-IDX)
003750          AT END MOVE 'YES' TO WS-SA-EOF
003760          NOT AT END ADD 1 TO WS-STUDENT-ASSIGN-COUNT
003770      END-READ.
003780*
003790  313-READ-TRANS-RTN.
003800      READ ASSIGN-TRANS-IN INTO WS-TRANS-WORK
003810          AT END MOVE 'YES' TO WS-EOF-TRANS
003820      END-READ.
003830*
003840  320-REWRITE-TEACHER-TABLE-RTN.
003850      WRITE TA-REC-OUT FROM WS-TA-ENTRY(WS-TA-IDX).
003860*
003870  321-REWRITE-STUDENT-TABLE-RTN.
003880      WRITE SA-REC-OUT FROM WS-SA-ENTRY(WS-SA-IDX).
003890*
003900  322-CLOSE-FILES-RTN.
003910      CLOSE ASSIGN-TRANS-IN TEACHER-ASSIGN-IN TEACHER-ASSIGN-OUT
003920            STUDENT-ASSIGN-IN STUDENT-ASSIGN-OUT.
003930*
003940  END PROGRAM ASSIGN-MAINT.
