000100*================================================================
000110*COURSE: CST8283 BUSINESS PROGRAMMING - REGISTRAR'S OFFICE
000120*DESCRIPTION:
000130*THIS PROGRAM SWEEPS THE SEMESTER SCORE-ENTRY SCHEDULE FILE ONCE
000140*A NIGHT AND LOCKS ANY WINDOW WHOSE END DATE/TIME HAS PASSED, SO
000150*NO TEACHER CAN KEY A SCORE AGAINST A CLOSED SEMESTER THE NEXT
000160*DAY.
000170*================================================================
000180  IDENTIFICATION DIVISION.
000190  PROGRAM-ID. SCHED-LOCK.
000200  AUTHOR. CHUN XIA LI.
000210  INSTALLATION. REGISTRAR'S OFFICE.
000220  DATE-WRITTEN. 30-MAY-1990.
000230  DATE-COMPILED. 01-JUN-1990.
000240  SECURITY. UNCLASSIFIED.
000250*================================================================
000260*CHANGE LOG
000270*   30-MAY-90  CL   ORIGINAL - GREW OUT OF THE OLD ROSTER-COPY      900530
000280*                   READ-ONE-WRITE-ONE SHAPE, NOW WITH A LOCK
000290*                   TEST IN THE MIDDLE INSTEAD OF A STRAIGHT
000300*                   COPY.
000310*   11-JUN-92  DS   LOCK TEST NOW LOOKS AT THE TIME AS WELL AS      920611
000320*                   THE DATE - A WINDOW CLOSING AT NOON WAS
000330*                   STAYING OPEN UNTIL MIDNIGHT.
000340*   03-JAN-99  WY   Y2K - SH-YEAR/SH-START-DATE/SH-END-DATE         990103
000350*                   WIDENED TO FOUR-DIGIT YEAR, CCYYMMDD DATES.
000360*   12-APR-04  RF   RUN AS A NIGHTLY BATCH JOB NOW INSTEAD OF       040412
000370*                   BEING KEYED OFF BY THE OPERATOR - NO LOGIC
000380*                   CHANGE.
000390*================================================================
000400  ENVIRONMENT DIVISION.
000410  INPUT-OUTPUT SECTION.
000420  FILE-CONTROL.
000430      SELECT SCHEDULES-IN  ASSIGN TO SCHDIN
000440          ORGANIZATION IS LINE SEQUENTIAL
000450          FILE STATUS IS WS-SCHD-IN-STATUS.
000460      SELECT SCHEDULES-OUT ASSIGN TO SCHDOUT
000470          ORGANIZATION IS LINE SEQUENTIAL
000480          FILE STATUS IS WS-SCHD-OUT-STATUS.
000490  CONFIGURATION SECTION.
000500  SPECIAL-NAMES.
000510      C01 IS TOP-OF-FORM.
000520*================================================================
000530  DATA DIVISION.
000540  FILE SECTION.
000550  FD  SCHEDULES-IN.
000560  01  SCHD-REC-IN                 PIC X(100).
000570  FD  SCHEDULES-OUT.
000580  01  SCHD-REC-OUT                PIC X(100).
000590*================================================================
000600  WORKING-STORAGE SECTION.
000610  01  WS-FILE-STATUSES.
000620      05  WS-SCHD-IN-STATUS       PIC X(02).
000630      05  WS-SCHD-OUT-STATUS      PIC X(02).
000640      05  FILLER                  PIC X(04).
000650      COPY SCHD-REC-STRUCTURE.CBL.
000660*
000670  01  WS-NOW-AREA.
000680      05  WS-NOW-DATE             PIC 9(8).
000690      05  WS-NOW-TIME             PIC 9(6).
000700      05  FILLER                  PIC X(04).
000710  01  WS-NOW-STAMP-VIEW REDEFINES WS-NOW-AREA.
000720      05  WS-NOW-STAMP            PIC 9(14).
000730      05  FILLER                  PIC X(04).
000740*
000750*RF 050314 - RUN COUNTERS AS STANDALONE 77-LEVELS, THE SHOP'S
000760*USUAL HOME FOR A FIELD THAT IS NOT PART OF ANY LARGER RECORD.
000770  77  WS-RECORDS-IN-COUNT         PIC 9(5) COMP VALUE ZERO.
000780  77  WS-RECORDS-LOCKED-COUNT     PIC 9(5) COMP VALUE ZERO.
000790*
000800  01  FLAGS-WORKING-FIELDS.
000810      05  EOF-FLAG                PIC X(03) VALUE 'NO '.
000820          88  EOF-YES                 VALUE 'YES'.
000830      05  FILLER                  PIC X(04).
000840*
000850  PROCEDURE DIVISION.
000860  100-LOCK-EXPIRED-SCHEDULES-RTN.
000870      PERFORM 201-INITIALIZE-RTN.
000880      PERFORM 202-SWEEP-SCHEDULE-RTN UNTIL EOF-YES.
000890      PERFORM 203-TERMINATE-RTN.
000900      STOP RUN.
000910*
000920  201-INITIALIZE-RTN.
000930      PERFORM 300-OPEN-FILES-RTN.
000940      ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
000950      ACCEPT WS-NOW-TIME FROM TIME.
000960      PERFORM 302-READ-SCHEDULE-RTN.
000970*
000980  202-SWEEP-SCHEDULE-RTN.
000990      PERFORM 202-LOCK-SWEEP-RTN.
001000      PERFORM 303-WRITE-SCHEDULE-RTN.
001010      PERFORM 302-READ-SCHEDULE-RTN.
001020*
001030  203-TERMINATE-RTN.
001040      PERFORM 304-CLOSE-FILES-RTN.
001050*
001060  300-OPEN-FILES-RTN.
001070      OPEN INPUT SCHEDULES-IN OUTPUT SCHEDULES-OUT.
001080*
001090*RF 050314 - A BAD FILE STATUS ON THE SCHEDULE FILE IS FATAL -
001100*THE SWEEP STOPS RATHER THAN LOCKING ROWS OFF UNRELIABLE INPUT.
001110  302-READ-SCHEDULE-RTN.
001120      READ SCHEDULES-IN INTO SCHEDULE-RECORD
001130          AT END MOVE 'YES' TO EOF-FLAG
001140          NOT AT END ADD 1 TO WS-RECORDS-IN-COUNT
001150      END-READ.
001160      IF WS-SCHD-IN-STATUS NOT = '00' AND
001170              WS-SCHD-IN-STATUS NOT = '10'
001180          PERFORM 900-FATAL-ERROR-RTN THRU 900-FATAL-ERROR-EXIT
001190      END-IF.
001200*
001210*CL 900530 - A SCHEDULE IS LOCKED THE MOMENT ITS END DATE/TIME
001220*IS BEHIND US, REGARDLESS OF WHETHER IT IS STILL ACTIVE.
001230  202-LOCK-SWEEP-RTN.
001240      IF SH-LOCKED-NO
001250          COMPUTE WS-NOW-STAMP =
001260              WS-NOW-DATE * 1000000 + WS-NOW-TIME
001270          IF WS-NOW-STAMP > SSV-END-STAMP
001280              MOVE 1 TO SH-IS-LOCKED
001290              ADD 1 TO WS-RECORDS-LOCKED-COUNT
001300          END-IF
001310      END-IF.
001320*
001330  303-WRITE-SCHEDULE-RTN.
001340      WRITE SCHD-REC-OUT FROM SCHEDULE-RECORD.
001350*
001360  304-CLOSE-FILES-RTN.
001370      CLOSE SCHEDULES-IN SCHEDULES-OUT.
001380      DISPLAY 'SCHED-LOCK COMPLETE - LOCKED: '
001390          WS-RECORDS-LOCKED-COUNT.
001400*
001410  900-FATAL-ERROR-RTN.
001420      DISPLAY 'SCHED-LOCK - FATAL SCHEDULE FILE ERROR'.
001430      DISPLAY 'FILE STATUS: ' WS-SCHD-IN-STATUS.
001440      CLOSE SCHEDULES-IN SCHEDULES-OUT.
001450      GO TO 900-FATAL-ERROR-EXIT.
001460  900-FATAL-ERROR-EXIT.
001470      STOP RUN.
001480*
001490  END PROGRAM SCHED-LOCK.
