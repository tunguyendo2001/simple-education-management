000100*================================================================
000110*COURSE: CST8283 BUSINESS PROGRAMMING - REGISTRAR'S OFFICE
000120*DESCRIPTION:
000130*THIS SUBPROGRAM CALCULATES A STUDENT'S SEMESTER AVERAGE (TBM)
000140*FROM THE REGULAR-TEST AVERAGE, THE MID-TERM AND THE FINAL,
000150*USING THE MINISTRY'S 1-2-3 WEIGHTING.  CALLED BY SCORE-MAINT
000160*EVERY TIME A SCORE RECORD IS ADDED OR CHANGED.
000170*================================================================
000180  IDENTIFICATION DIVISION.
000190  PROGRAM-ID. TBM-CALC.
000200  AUTHOR. WEI YU.
000210  INSTALLATION. REGISTRAR'S OFFICE.
000220  DATE-WRITTEN. 03-DEC-1986.
000230  DATE-COMPILED. 05-DEC-1986.
000240  SECURITY. UNCLASSIFIED.
000250*================================================================
000260*CHANGE LOG
000270*   03-DEC-86  WY   ORIGINAL - REPLACED THE STRAIGHT 5-COURSE       861203
000280*                   AVERAGE WITH THE TX/GK/CK WEIGHTED FORMULA
000290*                   THE BOARD ADOPTED THIS YEAR.
000300*   19-JUN-88  WY   ADDED THE ALL-ZERO GUARD - AN ALL-BLANK         880619
000310*                   RECORD WAS COMING BACK WITH TBM = 0.0 BUT
000320*                   THE OLD FORMULA LEFT A ROUNDING ARTIFACT
000330*                   OF 0.1.
000340*   14-FEB-89  WY   CHANGED WS-AVG-TX HOLDING AREA TO MATCH         890214
000350*                   THE SK-DDGTX-SCORES LAYOUT IN THE NEW COPY
000360*                   MEMBER.
000370*   11-JUN-92  DS   ROUNDED THE COMPUTE EXPLICITLY - COMPILER       920611
000380*                   DEFAULT HAD BEEN TRUNCATING THE LAST DIGIT.
000390*   03-JAN-99  WY   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,     990103
000400*                   NO CHANGE REQUIRED.
000410*   08-OCT-02  RF   TRACE-AREA ADDED FOR THE REGISTRAR HELP         021008
000420*                   DESK TO DUMP A BAD TBM WITHOUT RERUNNING
000430*                   THE JOB.
000440*================================================================
000450  ENVIRONMENT DIVISION.
000460  CONFIGURATION SECTION.
000470  SPECIAL-NAMES.
000480      C01 IS TOP-OF-FORM.
000490*================================================================
000500  DATA DIVISION.
000510  WORKING-STORAGE SECTION.
000520*RF 021008 - HELP-DESK TRACE AREA, KEPT SMALL ON PURPOSE.
000530  01  WS-TRACE-AREA.
000540      05  WS-TRACE-RAW            PIC 9(05) COMP.
000550      05  FILLER                  PIC X(06).
000560  01  WS-TRACE-EDIT-VIEW REDEFINES WS-TRACE-AREA.
000570      05  WS-TRACE-EDIT           PIC ZZZZ9.
000580      05  FILLER                  PIC X(06).
000590  01  WS-TRACE-DIGIT-VIEW REDEFINES WS-TRACE-AREA.
000600      05  WS-TRACE-DIGIT          PIC 9 OCCURS 5 TIMES.
000610      05  FILLER                  PIC X(06).
000620  01  WS-TRACE-SWITCH-VIEW REDEFINES WS-TRACE-AREA.
000630      05  WS-TRACE-SWITCH         PIC X(01) OCCURS 5 TIMES.
000640      05  FILLER                  PIC X(06).
000650*
000660  01  WS-WORK-FIELDS.
000670      05  WS-WEIGHT-SUM           PIC 9(3)V9(2) COMP.
000680      05  FILLER                  PIC X(03).
000690*RF 050314 - WS-WEIGHT-TOTAL IS A FIXED DIVISOR, NOT PART OF ANY
000700*RECORD - A STANDALONE 77-LEVEL LIKE ANY OTHER LONE COUNTER.
000710  77  WS-WEIGHT-TOTAL             PIC 9(1) COMP VALUE 6.
000720*================================================================
000730  LINKAGE SECTION.
000740  01  LK-AVG-TX                   PIC 9(2)V9(1).
000750  01  LK-DDGGK                    PIC 9(2).
000760  01  LK-DDGCK                    PIC 9(2).
000770  01  LK-TBM                      PIC 9(2)V9(1).
000780*================================================================
000790  PROCEDURE DIVISION USING LK-AVG-TX LK-DDGGK LK-DDGCK LK-TBM.
000800*
000810*WY 861203 - ONE ENTRY POINT, ONE COMPUTE - KEEP IT THAT WAY.
000820  100-CALCULATE-TBM.
000830      PERFORM 200-APPLY-ZERO-GUARD-RTN.
000840      GOBACK.
000850*
000860*WY 880619 - IF EVERY INPUT IS ZERO, FORCE TBM TO 0.0 RATHER
000870*THAN LET THE FORMULA PRODUCE A MISLEADING ROUNDING ARTIFACT.
000880  200-APPLY-ZERO-GUARD-RTN.
000890      IF LK-AVG-TX = ZERO AND LK-DDGGK = ZERO AND LK-DDGCK = ZERO
000900          MOVE ZERO TO LK-TBM
000910      ELSE
000920          PERFORM 300-WEIGHTED-AVERAGE-RTN
000930      END-IF.
000940*
000950*DS 920611 - TX WEIGHT 1, MID-TERM WEIGHT 2, FINAL WEIGHT 3,
000960*DIVIDED BY THE TOTAL WEIGHT OF 6, ROUNDED TO ONE DECIMAL.
000970  300-WEIGHTED-AVERAGE-RTN.
000980      COMPUTE WS-WEIGHT-SUM ROUNDED =
000990          LK-AVG-TX + (2 * LK-DDGGK) + (3 * LK-DDGCK).
001000      COMPUTE LK-TBM ROUNDED = WS-WEIGHT-SUM / WS-WEIGHT-TOTAL.
001010      MOVE LK-TBM TO WS-TRACE-RAW.
001020*
001030  END PROGRAM TBM-CALC.
