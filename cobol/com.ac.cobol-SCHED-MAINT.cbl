000100*================================================================
000110*COURSE: CST8283 BUSINESS PROGRAMMING - REGISTRAR'S OFFICE
000120*DESCRIPTION:
000130*THIS PROGRAM MAINTAINS THE SEMESTER SCORE-ENTRY SCHEDULE -
000140*ADDING A NEW WINDOW FOR A CLASS/SEMESTER/YEAR OR CHANGING AN
000150*EXISTING ONE.  TWO WINDOWS FOR THE SAME CLASS MAY NOT OVERLAP
000160*IN TIME.
000170*================================================================
000180  IDENTIFICATION DIVISION.
000190  PROGRAM-ID. SCHED-MAINT.
000200  AUTHOR. ZIYIN YAN.
000210  INSTALLATION. REGISTRAR'S OFFICE.
000220  DATE-WRITTEN. 30-MAY-1990.
000230  DATE-COMPILED. 04-JUN-1990.
000240  SECURITY. UNCLASSIFIED.
000250*================================================================
000260*CHANGE LOG
000270*   30-MAY-90  ZY   ORIGINAL - SCREEN-DRIVEN MAINTENANCE, SAME      900530
000280*                   SHOP STYLE AS THE OTHER ROSTER SCREENS.
000290*   11-JUN-92  DS   ADDED THE OVERLAP CHECK - TWO OPEN WINDOWS      920611
000300*                   ON THE SAME CLASS HAD CONFUSED A TEACHER'S
000310*                   SCORE ENTRY LAST TERM.
000320*   09-AUG-93  ZY   CHANGE-SCHEDULE NOW SKIPS THE OVERLAP CHECK     930809
000330*                   WHEN ONLY THE SCHEDULE NAME OR LOCK FLAG
000340*                   CHANGED.
000350*   03-JAN-99  WY   Y2K - SH-YEAR/SH-START-DATE/SH-END-DATE         990103
000360*                   WIDENED TO FOUR-DIGIT YEAR, CCYYMMDD DATES.
000370*================================================================
000380  ENVIRONMENT DIVISION.
000390  INPUT-OUTPUT SECTION.
000400  FILE-CONTROL.
000410      SELECT SCHEDULES-IN  ASSIGN TO SCHDIN
000420          ORGANIZATION IS LINE SEQUENTIAL
000430          FILE STATUS IS WS-SCHD-IN-STATUS.
000440      SELECT SCHEDULES-OUT ASSIGN TO SCHDOUT
000450          ORGANIZATION IS LINE SEQUENTIAL
000460          FILE STATUS IS WS-SCHD-OUT-STATUS.
000470  CONFIGURATION SECTION.
000480  SPECIAL-NAMES.
000490      C01 IS TOP-OF-FORM.
000500*================================================================
000510  DATA DIVISION.
000520  FILE SECTION.
000530  FD  SCHEDULES-IN.
000540  01  SCHD-REC-IN                 PIC X(100).
000550  FD  SCHEDULES-OUT.
000560  01  SCHD-REC-OUT                PIC X(100).
000570*================================================================
000580  WORKING-STORAGE SECTION.
000590  01  WS-FILE-STATUSES.
000600      05  WS-SCHD-IN-STATUS       PIC X(02).
000610      05  WS-SCHD-OUT-STATUS      PIC X(02).
000620      05  FILLER                  PIC X(04).
000630      COPY SCHD-REC-STRUCTURE.CBL.
000640*
000650*ZY 900530 - THE WHOLE SCHEDULE FILE IS LOADED ONCE SO A NEW
000660*OR CHANGED WINDOW CAN BE CHECKED AGAINST EVERY OTHER WINDOW
000670*ON FILE.
000680  01  WS-SCHEDULE-TABLE.
000690      05  WS-SCHEDULE-ENTRY OCCURS 100 TIMES
000700              INDEXED BY WS-SCHD-IDX.
000710          10  SHT-SCHEDULE-NAME   PIC X(40).
000720          10  SHT-SEMESTER        PIC 9(1).
000730          10  SHT-YEAR            PIC 9(4).
000740          10  SHT-CLASS-NAME      PIC X(20).
000750          10  SHT-START-DATE      PIC 9(8).
000760          10  SHT-START-TIME      PIC 9(6).
000770          10  SHT-END-DATE        PIC 9(8).
000780          10  SHT-END-TIME        PIC 9(6).
000790          10  SHT-IS-ACTIVE       PIC 9(1).
000800          10  SHT-IS-LOCKED       PIC 9(1).
000810          10  FILLER              PIC X(05).
000820  01  WS-SCHEDULE-COUNT            PIC 9(3) COMP VALUE ZERO.
000830*
000840  01  WS-STAMP-WORK.
000850      05  WS-NEW-START-STAMP      PIC 9(14).
000860      05  WS-NEW-END-STAMP        PIC 9(14).
000870      05  WS-OTHER-START-STAMP    PIC 9(14).
000880      05  WS-OTHER-END-STAMP      PIC 9(14).
000890      05  FILLER                  PIC X(04).
000900*
000910*ZY 900530 - SINGLE-FIELD VIEW OF THE TWO STAMP PAIRS, USED WHEN
000920*A WHOLE WINDOW NEEDS TO BE COMPARED OR MOVED AS ONE UNIT.
000930  01  WS-STAMP-EDIT-VIEW REDEFINES WS-STAMP-WORK.
000940      05  WS-NEW-WINDOW-STAMP     PIC 9(28).
000950      05  WS-OTHER-WINDOW-STAMP   PIC 9(28).
000960      05  FILLER                  PIC X(04).
000970*
000980  01  WS-SWITCHES.
000990      05  WS-EOF-SCHD             PIC X(03) VALUE 'NO '.
001000          88  WS-EOF-SCHD-YES         VALUE 'YES'.
001010      05  WS-FOUND-SWITCH         PIC X(03) VALUE 'NO '.
001020          88  WS-FOUND-YES            VALUE 'YES'.
001030      05  WS-OVERLAP-SWITCH       PIC X(03) VALUE 'NO '.
001040          88  WS-OVERLAP-YES          VALUE 'YES'.
001050      05  WS-CHANGE-MATERIAL-SW   PIC X(03) VALUE 'NO '.
001060          88  WS-CHANGE-MATERIAL-YES  VALUE 'YES'.
001070      05  WS-CHOICE               PIC X(01).
001080      05  WS-ACTION               PIC X(01).
001090      05  FILLER                  PIC X(02).
001100*RF 050314 - WS-FOUND-SWITCH-IDX-SAVE ONLY HOLDS THE TABLE
001110*SUBSCRIPT A SEARCH LEFT BEHIND - A STANDALONE 77-LEVEL LIKE ANY
001120*OTHER LONE COUNTER IN THIS SHOP'S WORKING-STORAGE.
001130  77  WS-FOUND-SWITCH-IDX-SAVE    PIC 9(3) COMP VALUE ZERO.
001140*
001150  01  WS-DATA-FROM-SCREEN.
001160      05  WSI-SCHEDULE-NAME       PIC X(40).
001170      05  WSI-SEMESTER            PIC 9(1).
001180      05  WSI-YEAR                PIC 9(4).
001190      05  WSI-CLASS-NAME          PIC X(20).
001200      05  WSI-START-DATE          PIC 9(8).
001210      05  WSI-START-TIME          PIC 9(6).
001220      05  WSI-END-DATE            PIC 9(8).
001230      05  WSI-END-TIME            PIC 9(6).
001240      05  WSI-IS-ACTIVE           PIC 9(1).
001250      05  WSI-IS-LOCKED           PIC 9(1).
001260      05  FILLER                  PIC X(04).
001270*
001280  SCREEN SECTION.
001290  01  SCHED-ENTRY-SCREEN.
001300      05  VALUE 'SEMESTER SCHEDULE MAINTENANCE' LINE 4 COLUMN 10.
001310      05  VALUE 'ADD OR CHANGE (A/C): ' LINE 5 COLUMN 8.
001320      05  PIC X(1) LINE 5 COLUMN 32 TO WS-ACTION.
001330      05  VALUE 'CLASS NAME: ' LINE 6 COLUMN 8.
001340      05  PIC X(20) LINE 6 COLUMN 22 TO WSI-CLASS-NAME.
001350      05  VALUE 'SEMESTER (1/2): ' LINE 7 COLUMN 8.
001360      05  PIC 9(1) LINE 7 COLUMN 22 TO WSI-SEMESTER.
001370      05  VALUE 'SCHOOL YEAR: ' LINE 8 COLUMN 8.
001380      05  PIC 9(4) LINE 8 COLUMN 22 TO WSI-YEAR.
001390      05  VALUE 'SCHEDULE NAME: ' LINE 9 COLUMN 8.
001400      05  PIC X(40) LINE 9 COLUMN 22 TO WSI-SCHEDULE-NAME.
001410      05  VALUE 'START DATE (CCYYMMDD): ' LINE 10 COLUMN 8.
001420      05  PIC 9(8) LINE 10 COLUMN 34 TO WSI-START-DATE.
001430      05  VALUE 'START TIME (HHMMSS): ' LINE 11 COLUMN 8.
001440      05  PIC 9(6) LINE 11 COLUMN 34 TO WSI-START-TIME.
001450      05  VALUE 'END DATE (CCYYMMDD): ' LINE 12 COLUMN 8.
001460      05  PIC 9(8) LINE 12 COLUMN 34 TO WSI-END-DATE.
001470      05  VALUE 'END TIME (HHMMSS): ' LINE 13 COLUMN 8.
001480      05  PIC 9(6) LINE 13 COLUMN 34 TO WSI-END-TIME.
001490      05  VALUE 'ACTIVE (0/1): ' LINE 14 COLUMN 8.
001500      05  PIC 9(1) LINE 14 COLUMN 24 TO WSI-IS-ACTIVE.
001510  01  MORE-SCHED-SCREEN.
001520      05  VALUE 'ANOTHER SCHEDULE TO ENTER? (Y/N) '
001530          LINE 20 COLUMN 8.
001540      05  PIC X(1) LINE 20 COLUMN 42 TO WS-CHOICE.
001550  01  OVERLAP-ERROR-SCREEN.
001560      05  VALUE 'REJECTED - OVERLAPS AN EXISTING WINDOW.'
001570          BLANK SCREEN LINE 20 COLUMN 8.
001580  01  SCHED-SAVED-SCREEN.
001590      05  VALUE 'SCHEDULE SAVED.' BLANK SCREEN LINE 20 COLUMN 8.
001600  01  CLEAR-SCREEN.
001610      05  BLANK SCREEN.
001620*================================================================
001630  PROCEDURE DIVISION.
001640  100-MAINTAIN-SCHEDULES-RTN.
001650      PERFORM 200-INITIALIZE-RTN.
001660      PERFORM 201-PROCESS-ENTRY-RTN UNTIL WS-CHOICE = 'N'.
001670      PERFORM 202-TERMINATE-RTN.
001680      STOP RUN.
001690*
001700  200-INITIALIZE-RTN.
001710      PERFORM 300-OPEN-IN-FILE-RTN.
001720      PERFORM 310-LOAD-SCHEDULE-TABLE-RTN
001730          VARYING WS-SCHD-IDX FROM 1 BY 1
001740          UNTIL WS-EOF-SCHD-YES.
001750      PERFORM 311-READ-USER-CHOICE-RTN.
001760*
001770  201-PROCESS-ENTRY-RTN.
001780      PERFORM 312-ACCEPT-SCHEDULE-ENTRY-RTN.
001790      IF WS-ACTION = 'A'
001800          PERFORM 301-ADD-SCHEDULE-RTN
001810      ELSE
001820          PERFORM 302-CHANGE-SCHEDULE-RTN
001830      END-IF.
001840      PERFORM 311-READ-USER-CHOICE-RTN.
001850*
001860  202-TERMINATE-RTN.
001870      PERFORM 320-REWRITE-SCHEDULE-TABLE-RTN
001880          VARYING WS-SCHD-IDX FROM 1 BY 1
001890          UNTIL WS-SCHD-IDX > WS-SCHEDULE-COUNT.
001900      PERFORM 321-CLOSE-FILES-RTN.
001910*
001920  300-OPEN-IN-FILE-RTN.
001930      OPEN INPUT SCHEDULES-IN OUTPUT SCHEDULES-OUT.
001940*
001950  310-LOAD-SCHEDULE-TABLE-RTN.
001960      READ SCHEDULES-IN INTO WS-SCHEDULE-ENTRY(WS-SCHD-IDX)
001970          AT END MOVE 'YES' TO WS-EOF-SCHD
001980          NOT AT END ADD 1 TO WS-SCHEDULE-COUNT
001990      END-READ.
002000*
002010  311-READ-USER-CHOICE-RTN.
002020      DISPLAY MORE-SCHED-SCREEN.
002030      ACCEPT  MORE-SCHED-SCREEN.
002040*
002050  312-ACCEPT-SCHEDULE-ENTRY-RTN.
002060      DISPLAY SCHED-ENTRY-SCREEN.
002070      ACCEPT  SCHED-ENTRY-SCREEN.
002080*
002090*ZY 900530 - ADD A BRAND NEW WINDOW; THE OVERLAP CHECK ALWAYS
002100*RUNS ON AN ADD.
002110  301-ADD-SCHEDULE-RTN.
002120      PERFORM 304-CHECK-OVERLAP-RTN.
002130      IF WS-OVERLAP-YES
002140          DISPLAY OVERLAP-ERROR-SCREEN
002150      ELSE
002160          ADD 1 TO WS-SCHEDULE-COUNT
002170          MOVE WS-SCHEDULE-COUNT TO WS-SCHD-IDX
002180          PERFORM 330-MOVE-SCREEN-TO-TABLE-RTN
002190          DISPLAY SCHED-SAVED-SCREEN
002200      END-IF.
002210*
002220*ZY 930809 - CHANGE AN EXISTING WINDOW.  IF ONLY THE SCHEDULE
002230*NAME OR THE ACTIVE/LOCKED FLAGS MOVED, SKIP THE OVERLAP
002240*CHECK - THE WINDOW ITSELF DID NOT MOVE IN TIME.
002250  302-CHANGE-SCHEDULE-RTN.
002260      PERFORM 402-SEARCH-SCHEDULE-RTN.
002270      IF WS-FOUND-YES
002280          PERFORM 360-CHECK-MATERIAL-CHANGE-RTN
002290          IF WS-CHANGE-MATERIAL-YES
002300              PERFORM 304-CHECK-OVERLAP-RTN
002310          END-IF
002320          IF WS-OVERLAP-YES
002330              DISPLAY OVERLAP-ERROR-SCREEN
002340          ELSE
002350              PERFORM 330-MOVE-SCREEN-TO-TABLE-RTN
002360              DISPLAY SCHED-SAVED-SCREEN
002370          END-IF
002380      END-IF.
002390*
002400  360-CHECK-MATERIAL-CHANGE-RTN.
002410      MOVE 'NO ' TO WS-CHANGE-MATERIAL-SW.
002420      IF WSI-START-DATE NOT = SHT-START-DATE(WS-SCHD-IDX) OR
002430              WSI-START-TIME NOT = SHT-START-TIME(WS-SCHD-IDX) OR
002440              WSI-END-DATE NOT = SHT-END-DATE(WS-SCHD-IDX) OR
002450              WSI-END-TIME NOT = SHT-END-TIME(WS-SCHD-IDX)
002460          MOVE 'YES' TO WS-CHANGE-MATERIAL-SW
002470      END-IF.
002480*
002490*DS 920611 - THE NEW WINDOW MAY NOT OVERLAP ANY OTHER WINDOW
002500*ALREADY ON FILE FOR THE SAME CLASS (ITSELF EXCLUDED).
002510  304-CHECK-OVERLAP-RTN.
002520      MOVE 'NO ' TO WS-OVERLAP-SWITCH.
002530      COMPUTE WS-NEW-START-STAMP =
002540          WSI-START-DATE * 1000000 + WSI-START-TIME.
002550      COMPUTE WS-NEW-END-STAMP =
002560          WSI-END-DATE * 1000000 + WSI-END-TIME.
002570      PERFORM 370-CHECK-OVERLAP-STEP-RTN
002580          VARYING WS-SCHD-IDX FROM 1 BY 1
002590          UNTIL WS-SCHD-IDX > WS-SCHEDULE-COUNT.
002600*
002610  370-CHECK-OVERLAP-STEP-RTN.
002620      IF SHT-CLASS-NAME(WS-SCHD-IDX) = WSI-CLASS-NAME AND
002630              WS-SCHD-IDX NOT = WS-FOUND-SWITCH-IDX-SAVE
002640          COMPUTE WS-OTHER-START-STAMP =
002650              SHT-START-DATE(WS-SCHD-IDX) * 1000000 +
002660              SHT-START-TIME(WS-SCHD-IDX)
002670          COMPUTE WS-OTHER-END-STAMP =
002680              SHT-END-DATE(WS-SCHD-IDX) * 1000000 +
002690              SHT-END-TIME(WS-SCHD-IDX)
002700          IF WS-NEW-START-STAMP NOT > WS-OTHER-END-STAMP AND
002710                  WS-NEW-END-STAMP NOT < WS-OTHER-START-STAMP
002720              MOVE 'YES' TO WS-OVERLAP-SWITCH
002730          END-IF
002740      END-IF.
002750*
002760  330-MOVE-SCREEN-TO-TABLE-RTN.
002770      MOVE WSI-SCHEDULE-NAME TO SHT-SCHEDULE-NAME(WS-SCHD-IDX).
002780      MOVE WSI-SEMESTER      TO SHT-SEMESTER(WS-SCHD-IDX).
002790      MOVE WSI-YEAR          TO SHT-YEAR(WS-SCHD-IDX).
002800      MOVE WSI-CLASS-NAME    TO SHT-CLASS-NAME(WS-SCHD-IDX).
002810      MOVE WSI-START-DATE    TO SHT-START-DATE(WS-SCHD-IDX).
002820      MOVE WSI-START-TIME    TO SHT-START-TIME(WS-SCHD-IDX).
002830      MOVE WSI-END-DATE      TO SHT-END-DATE(WS-SCHD-IDX).
002840      MOVE WSI-END-TIME      TO SHT-END-TIME(WS-SCHD-IDX).
002850      MOVE WSI-IS-ACTIVE     TO SHT-IS-ACTIVE(WS-SCHD-IDX).
002860      MOVE WSI-IS-LOCKED     TO SHT-IS-LOCKED(WS-SCHD-IDX).
002870*
002880  320-REWRITE-SCHEDULE-TABLE-RTN.
002890      WRITE SCHD-REC-OUT FROM WS-SCHEDULE-ENTRY(WS-SCHD-IDX).
002900*
002910  321-CLOSE-FILES-RTN.
002920      DISPLAY CLEAR-SCREEN.
002930      CLOSE SCHEDULES-IN SCHEDULES-OUT.
002940*
002950*ZY 900530 - LINEAR SEARCH ON CLASS+SEMESTER+YEAR, SAME TABLE-
002960*SEARCH SHAPE USED THROUGHOUT THIS SYSTEM.
002970  402-SEARCH-SCHEDULE-RTN.
002980      MOVE 'NO ' TO WS-FOUND-SWITCH.
002990      MOVE ZERO TO WS-FOUND-SWITCH-IDX-SAVE.
003000      PERFORM 420-SEARCH-SCHEDULE-STEP-RTN
003010          VARYING WS-SCHD-IDX FROM 1 BY 1
003020          UNTIL WS-SCHD-IDX > WS-SCHEDULE-COUNT OR WS-FOUND-YES.
003030*
003040  420-SEARCH-SCHEDULE-STEP-RTN.
003050      IF SHT-CLASS-NAME(WS-SCHD-IDX) = WSI-CLASS-NAME AND
003060              SHT-SEMESTER(WS-SCHD-IDX) = WSI-SEMESTER AND
003070              SHT-YEAR(WS-SCHD-IDX) = WSI-YEAR
003080          MOVE 'YES' TO WS-FOUND-SWITCH
003090          MOVE WS-SCHD-IDX TO WS-FOUND-SWITCH-IDX-SAVE
003100      END-IF.
003110*
003120  END PROGRAM SCHED-MAINT.
