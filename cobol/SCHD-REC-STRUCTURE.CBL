000100*================================================================
000110* SCHD-REC-STRUCTURE.CBL
000120* SHOP COPY MEMBER - SEMESTER SCORE-ENTRY WINDOW RECORD LAYOUT.
000130* ONE RECORD PER CLASS/SEMESTER/YEAR.  PULLED IN BY SCHED-LOCK
000140* AND SCHED-MAINT, AND READ REFERENCE-ONLY BY SCORE-MAINT WHEN
000150* IT CHECKS WHETHER A SCORE MAY BE ENTERED.
000160*
000170* CHANGE LOG
000180*   30-MAY-90  WY   ORIGINAL LAYOUT.
000190*   11-JUN-92  DS   ADDED IS-LOCKED SWITCH - REGISTRAR WANTED
000200*                   EXPIRED WINDOWS FROZEN, NOT JUST FLAGGED
000210*                   INACTIVE.
000220*   03-JAN-99  WY   Y2K - SH-YEAR WAS PIC 9(2), EXPANDED TO
000230*                   9(4), SH-START-DATE/SH-END-DATE EXPANDED
000240*                   TO CCYYMMDD.
000250*================================================================
000260  01  SCHEDULE-RECORD.
000270      05  SH-SCHEDULE-NAME        PIC X(40).
000280      05  SH-SEMESTER             PIC 9(1).
000290      05  SH-YEAR                 PIC 9(4).
000300      05  SH-CLASS-NAME           PIC X(20).
000310      05  SH-START-DATE           PIC 9(8).
000320      05  SH-START-TIME           PIC 9(6).
000330      05  SH-END-DATE             PIC 9(8).
000340      05  SH-END-TIME             PIC 9(6).
000350      05  SH-IS-ACTIVE            PIC 9(1).
000360          88  SH-ACTIVE-YES           VALUE 1.
000370          88  SH-ACTIVE-NO            VALUE 0.
000380      05  SH-IS-LOCKED            PIC 9(1).
000390          88  SH-LOCKED-YES           VALUE 1.
000400          88  SH-LOCKED-NO            VALUE 0.
000410      05  FILLER                  PIC X(05).
000420*
000430*DS 920611 - KEY VIEW FOR THE TABLE SEARCH IN SCHED-LOCK/SCHED-
000440*MAINT (CLASS-NAME + SEMESTER + YEAR).  SCHEDULES-IN HAS NO
000450*NATIVE INDEXED ACCESS, SO WE MATCH BY COMPARING THESE FIELDS.
000460  01  SCHEDULE-KEY-VIEW REDEFINES SCHEDULE-RECORD.
000470      05  SKY-CLASS-SEM-YR.
000480          10  SKY-CLASS-NAME      PIC X(20).
000490          10  SKY-SEMESTER        PIC 9(1).
000500          10  SKY-YEAR            PIC 9(4).
000510      05  FILLER                  PIC X(75).
000520*
000530*WY 990103 - START/END DATE-TIME VIEWED AS ONE 14-DIGIT NUMBER
000540*(CCYYMMDDHHMMSS) SO SHOULD-BE-LOCKED/IS-CURRENTLY-ALLOWED CAN
000550*COMPARE A SINGLE FIELD AGAINST WS-NOW-STAMP INSTEAD OF FOUR.
000560  01  SCHEDULE-STAMP-VIEW REDEFINES SCHEDULE-RECORD.
000570      05  FILLER                  PIC X(65).
000580      05  SSV-START-STAMP         PIC 9(14).
000590      05  SSV-END-STAMP           PIC 9(14).
000600      05  FILLER                  PIC X(07).
