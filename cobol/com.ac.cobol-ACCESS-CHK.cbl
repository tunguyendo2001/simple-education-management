000100*================================================================
000110*COURSE: CST8283 BUSINESS PROGRAMMING - REGISTRAR'S OFFICE
000120*DESCRIPTION:
000130*THIS SUBPROGRAM DECIDES WHETHER A TEACHER MAY SEE OR CHANGE A
000140*CLASS'S SCORES, GIVEN ONE ASSIGNMENT ROW THE CALLER HAS ALREADY
000160*TEACHER-ID/CLASS-NAME/YEAR.  CALLED BY ASSIGN-MAINT AND BY
000170*SCORE-MAINT'S MODIFY-ACCESS CHECK.
000180*================================================================
000190  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. ACCESS-CHK.
000210  AUTHOR. DING SUN.
000220  INSTALLATION. REGISTRAR'S OFFICE.
000230  DATE-WRITTEN. 19-SEP-1993.
000240  DATE-COMPILED. 20-SEP-1993.
000250  SECURITY. UNCLASSIFIED.
000260*================================================================
000270*CHANGE LOG
000280*   19-SEP-93  DS   ORIGINAL - PULLED OUT OF ASSIGN-MAINT SO        930919
000290*                   SCORE-MAINT COULD SHARE THE SAME BOTH-
000300*                   SEMESTER WILDCARD RULE.
000310*   17-JUL-01  RF   LK-ASSIGN-SEMESTER NOW COMES IN AS A 4-BYTE     010717
000320*                   FIELD SO 'BOTH' FITS WITHOUT A SEPARATE FLAG.
000330*   03-JAN-99  WY   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,     990103
000340*                   NO CHANGE REQUIRED.
000350*   12-APR-04  RF   ADDED WS-DECISION-TRACE FOR THE HELP DESK -     040412
000360*                   SAME IDEA AS THE ONE IN TBM-CALC.
000370*================================================================
000380  ENVIRONMENT DIVISION.
000390  CONFIGURATION SECTION.
000400  SPECIAL-NAMES.
000410      C01 IS TOP-OF-FORM.
000420*================================================================
000430  DATA DIVISION.
000440  WORKING-STORAGE SECTION.
000450  01  WS-DECISION-TRACE.
000460      05  WS-TRACE-COUNT          PIC 9(03) COMP VALUE ZERO.
000470      05  FILLER                  PIC X(09).
000480  01  WS-TRACE-EDIT-VIEW REDEFINES WS-DECISION-TRACE.
000490      05  WS-TRACE-EDIT           PIC ZZ9.
000500      05  FILLER                  PIC X(09).
000510  01  WS-TRACE-SWITCH-VIEW REDEFINES WS-DECISION-TRACE.
000520      05  WS-TRACE-SWITCH         PIC X(01) OCCURS 3 TIMES.
000530      05  FILLER                  PIC X(09).
000540  01  WS-TRACE-DIGIT-VIEW REDEFINES WS-DECISION-TRACE.
000550      05  WS-TRACE-DIGIT          PIC 9 OCCURS 3 TIMES.
000560      05  FILLER                  PIC X(09).
000570*================================================================
000580  LINKAGE SECTION.
000590  01  LK-REQUESTED-SEMESTER       PIC 9(1).
000600  01  LK-ASSIGN-FOUND-SWITCH      PIC X(01).
000610      88  LK-ASSIGN-WAS-FOUND         VALUE 'Y'.
000620  01  LK-ASSIGN-SEMESTER          PIC X(04).
000630  01  LK-ASSIGN-ACTIVE-FLAG       PIC 9(1).
000640      88  LK-ASSIGN-IS-ACTIVE         VALUE 1.
000650  01  LK-ALLOWED-FLAG             PIC X(01).
000660      88  LK-ACCESS-ALLOWED           VALUE 'Y'.
000670      88  LK-ACCESS-DENIED            VALUE 'N'.
000680*================================================================
000690  PROCEDURE DIVISION USING LK-REQUESTED-SEMESTER
000700      LK-ASSIGN-FOUND-SWITCH LK-ASSIGN-SEMESTER
000710      LK-ASSIGN-ACTIVE-FLAG LK-ALLOWED-FLAG.
000720*
000730  100-DECIDE-ACCESS.
000740      MOVE 'N' TO LK-ALLOWED-FLAG.
000750      IF LK-ASSIGN-WAS-FOUND
000760          PERFORM 200-CHECK-ACTIVE-AND-SEMESTER-RTN
000770      END-IF.
000780      ADD 1 TO WS-TRACE-COUNT.
000790      GOBACK.
000800*
000810*DS 930919 - ACTIVE FLAG AND THE SEMESTER-OR-BOTH WILDCARD ARE
000820*BOTH REQUIRED BEFORE ACCESS IS GRANTED.
000830  200-CHECK-ACTIVE-AND-SEMESTER-RTN.
000840      IF LK-ASSIGN-IS-ACTIVE
000850          PERFORM 210-CHECK-SEMESTER-MATCH-RTN
000860      END-IF.
000870*
000880  210-CHECK-SEMESTER-MATCH-RTN.
000890      IF LK-ASSIGN-SEMESTER = 'BOTH'
000900          MOVE 'Y' TO LK-ALLOWED-FLAG
000910      ELSE
000920          IF LK-ASSIGN-SEMESTER (1:1) = LK-REQUESTED-SEMESTER
000930              MOVE 'Y' TO LK-ALLOWED-FLAG
000940          END-IF
000950      END-IF.
000960*
000970  END PROGRAM ACCESS-CHK.
